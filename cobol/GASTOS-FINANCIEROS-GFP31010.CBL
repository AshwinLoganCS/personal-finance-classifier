000100******************************************************************
000200* FECHA       : 14/03/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : FINANZAS PERSONALES                              *
000500* PROGRAMA    : GFP31010                                         *
000600* TIPO        : SUBRUTINA (CALL), MOTOR DE REGLAS                *
000700* DESCRIPCION : RECIBE DESCRIPCION Y MONTO DE UN MOVIMIENTO Y    *
000800*             : REGRESA LA CATEGORIA DE NEGOCIO ASIGNADA POR     *
000900*             : PUNTAJE DE PALABRAS CLAVE. NO ABRE ARCHIVOS,     *
001000*             : ES INVOCADO DESDE GFP31000 POR CADA MOVIMIENTO.  *
001100* ARCHIVOS    : NO APLICA                                        *
001200* PROGRAMA(S) : LLAMADO POR GFP31000 (370-CLASIFICAR-TRANSACCION)*
001300*             : COPY GFCTAB (TABLA DE CATEGORIAS Y PALABRAS)     *
001400******************************************************************
001500*                 R E G I S T R O   D E   C A M B I O S          *
001600******************************************************************
001700* 14/03/1987 (EEDR) CREACION ORIGINAL, PUNTAJE POR SUBSTRING     *CH00001
001800* 22/09/1988 (EEDR) SE AGREGA CATEGORIA TRANSPORTE               *CH00002
001900* 05/06/1990 (JCLM) SE AGREGA DESEMPATE POR ORDEN DE DECLARACION *CH00003
002000* 18/11/1991 (JCLM) SOLICITUD 4471: CATEGORIA SUSCRIPCIONES      *CH00004
002100* 02/02/1993 (RQ99) SOLICITUD 4802: CATEGORIA APUESTAS/DEPORTES  *CH00005
002200* 09/08/1994 (JCLM) SE AMPLIA WKS-DESC-MAYUS A 50 POSICIONES     *CH00006
002300* 17/01/1996 (RQ99) CORRECCION: PUNTAJE CONTABA PALABRA 2 VECES  *CH00007
002400* 23/11/1998 (RQ99) REVISION GENERAL Y2K - SIN CAMPOS DE FECHA   *CH00008
002500*             EN ESTA SUBRUTINA, NO SE ENCONTRARON RIESGOS       *
002600* 11/07/2002 (LMCH) TICKET 00871: CATEGORIA "OTHER" AL EMPATAR 0 *CH00009
002700* 30/04/2006 (LMCH) TICKET 01654: SE ESTANDARIZA A MAYUSCULAS    *CH00010
002800*             ANTES DE COMPARAR, EN LUGAR DE MINUSCULAS          *
002900* 08/2011  (RAOM) TICKET 02533: SE DESGLOSAN LOS CICLOS DE       *CH00011
003000*             BUSQUEDA Y DE COMPARACION DE PUNTAJE EN PARRAFOS   *
003100*             PROPIOS, SEGUN EL ESTANDAR DE PROGRAMACION DEL     *
003200*             DEPARTAMENTO                                       *
003300* 09/2011  (RAOM) TICKET 02540: SE DETECTA QUE EL CAMBIO 01654   *CH00012
003400*             (30/04/2006) NUNCA SE APLICO EN GFCTAB; LA TABLA   *
003500*             DE PALABRAS CLAVE SEGUIA CAPTURADA EN MINUSCULAS   *
003600*             Y NINGUN MOVIMIENTO ESTABA CLASIFICANDO POR        *
003700*             PALABRA CLAVE (TODO CAIA EN "OTHER"). SE CORRIGEN  *
003800*             LOS 304 LITERALES DE GFCT-PALABRA-TEXTO A          *
003900*             MAYUSCULAS EN GFCTAB PARA QUE COINCIDAN CON        *
004000*             WKS-DESC-MAYUS                                     *
004100* 12/2011 (RAOM) TICKET 02552: LK-CATEGORIA ERA PIC X(22) Y      *CH00013
004200*             TRUNCABA "GAMBLING/SPORTS BETTING" (23 BYTES) AL   *
004300*             REGRESARLA A GFP31000; SE AMPLIA A PIC X(24),      *
004400*             IGUAL QUE GFCT-NOMBRE-CATEGORIA DE GFCTAB, PARA    *
004500*             QUE EL NOMBRE VIAJE COMPLETO HASTA EL REPORTE      *
004600******************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.    GFP31010.
004900 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
005000 INSTALLATION.  BANCO INDUSTRIAL, S.A. - SEMILLERO FINANZAS.
005100 DATE-WRITTEN.  14/03/1987.
005200 DATE-COMPILED.
005300 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     UPSI-0 IS WS-TRAZA-ACTIVA ON  STATUS IS TRAZA-SI
005800                               OFF STATUS IS TRAZA-NO.
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100******************************************************************
006200*              T A B L A   D E   C A T E G O R I A S             *
006300******************************************************************
006400     COPY GFCTAB.
006500******************************************************************
006600*        CAMPOS DE TRABAJO PARA EL CALCULO DE PUNTAJE            *
006700******************************************************************
006800 01  WKS-CAMPOS-DE-TRABAJO.
006900     02  WKS-PROGRAMA             PIC X(08) VALUE "GFP31010".
007000     02  WKS-DESC-MAYUS           PIC X(50) VALUE SPACES.
007100     02  WKS-LONG-DESC            PIC 9(02) COMP VALUE 50.
007200*----------------------------------------------------------------*
007300*   PUNTAJE ACUMULADO POR CATEGORIA (INDICE = ORDEN DE TABLA)     *
007400*----------------------------------------------------------------*
007500 01  WKS-PUNTAJES.
007600     02  WKS-PUNTAJE-CAT          PIC S9(04) COMP
007700                                   OCCURS 11 TIMES
007800                                   INDEXED BY WKS-IDX-PTJ.
007900 01  WKS-PUNTAJES-R REDEFINES WKS-PUNTAJES.
008000     02  WKS-PUNTAJE-BYTE         PIC X(02) OCCURS 22 TIMES.
008100*----------------------------------------------------------------*
008200*   CONTROLADORES DE POSICION PARA LA BUSQUEDA DE SUBCADENA       *
008300*----------------------------------------------------------------*
008400 01  WKS-CONTROLADORES.
008500     02  WKS-POS-INICIO           PIC 9(02) COMP VALUE ZEROS.
008600     02  WKS-LONG-PALABRA         PIC 9(02) COMP VALUE ZEROS.
008700     02  WKS-ULTIMA-POS-VALIDA    PIC 9(02) COMP VALUE ZEROS.
008800     02  WKS-CAT-PALABRA          PIC 9(02) COMP VALUE ZEROS.
008900     02  WKS-PUNTAJE-MAYOR        PIC S9(04) COMP VALUE ZEROS.
009000     02  WKS-CAT-GANADORA         PIC 9(02) COMP VALUE ZEROS.
009100     02  WKS-COINCIDIO            PIC 9(01) COMP VALUE ZEROS.
009200         88  WKS-YA-COINCIDIO             VALUE 1.
009300         88  WKS-AUN-NO-COINCIDE          VALUE ZERO.
009400 01  WKS-ALFABETO-MINUSCULAS  PIC X(26) VALUE
009500     "abcdefghijklmnopqrstuvwxyz".
009600 01  WKS-ALFABETO-MAYUSCULAS  PIC X(26) VALUE
009700     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009800******************************************************************
009900*              A R E A   D E   E N L A C E                       *
010000******************************************************************
010100 LINKAGE SECTION.
010200 01  LK-DESCRIPCION               PIC X(50).
010300 01  LK-MONTO                     PIC S9(7)V99.
010400 01  LK-CATEGORIA                 PIC X(24).
010500******************************************************************
010600 PROCEDURE DIVISION USING LK-DESCRIPCION, LK-MONTO, LK-CATEGORIA.
010700 100-PRINCIPAL SECTION.
010800     IF LK-MONTO > 0
010900         MOVE "Income" TO LK-CATEGORIA
011000     ELSE
011100         PERFORM 200-PREPARAR-DESCRIPCION
011200         PERFORM 300-CALCULAR-PUNTAJES
011300         PERFORM 400-DETERMINAR-GANADORA
011400     END-IF
011500     GOBACK.
011600 100-PRINCIPAL-E. EXIT.
011700*
011800*-----> SERIE 200 - NORMALIZA LA DESCRIPCION A MAYUSCULAS
011900*-----> LA TABLA GFCTAB VIENE CAPTURADA EN MAYUSCULAS DESDE
012000*-----> LA CORRECCION DEL TICKET 02540 (VER REG. DE CAMBIOS)
012100 200-PREPARAR-DESCRIPCION SECTION.
012200     MOVE LK-DESCRIPCION TO WKS-DESC-MAYUS
012300     INSPECT WKS-DESC-MAYUS
012400         CONVERTING WKS-ALFABETO-MINUSCULAS
012500         TO         WKS-ALFABETO-MAYUSCULAS.
012600 200-PREPARAR-DESCRIPCION-E. EXIT.
012700*
012800*-----> SERIE 300 - RECORRE LAS 304 PALABRAS CLAVE Y SUMA
012900*-----> LA LONGITUD DE CADA UNA QUE APARECE COMO SUBCADENA,
013000*-----> UNA SOLA VEZ POR PALABRA (VER CORRECCION 17/01/1996)
013100 300-CALCULAR-PUNTAJES SECTION.
013200     MOVE ZEROS TO WKS-PUNTAJES
013300     PERFORM 310-BUSCAR-PALABRA-EN-DESC
013400               VARYING GFCT-IDX-PAL FROM 1 BY 1
013500               UNTIL GFCT-IDX-PAL > GFCT-TOTAL-PALABRAS.
013600 300-CALCULAR-PUNTAJES-E. EXIT.
013700*
013800 310-BUSCAR-PALABRA-EN-DESC SECTION.
013900     MOVE ZERO TO WKS-COINCIDIO
014000     MOVE GFCT-PALABRA-LONGITUD(GFCT-IDX-PAL) TO WKS-LONG-PALABRA
014100     IF WKS-LONG-PALABRA > 0 AND WKS-LONG-PALABRA <= WKS-LONG-DESC
014200         COMPUTE WKS-ULTIMA-POS-VALIDA =
014300                 WKS-LONG-DESC - WKS-LONG-PALABRA + 1
014400         PERFORM 315-COMPARAR-POSICION-PALABRA
014500                   VARYING WKS-POS-INICIO FROM 1 BY 1
014600                   UNTIL WKS-POS-INICIO > WKS-ULTIMA-POS-VALIDA
014700                      OR WKS-YA-COINCIDIO
014800         IF WKS-YA-COINCIDIO
014900             MOVE GFCT-PALABRA-CATEGORIA(GFCT-IDX-PAL)
015000                  TO WKS-CAT-PALABRA
015100             ADD WKS-LONG-PALABRA
015200                  TO WKS-PUNTAJE-CAT(WKS-CAT-PALABRA)
015300         END-IF
015400     END-IF.
015500 310-BUSCAR-PALABRA-EN-DESC-E. EXIT.
015600*
015700 315-COMPARAR-POSICION-PALABRA SECTION.
015800     IF WKS-DESC-MAYUS(WKS-POS-INICIO:WKS-LONG-PALABRA) =
015900        GFCT-PALABRA-TEXTO(GFCT-IDX-PAL)
016000                          (1:WKS-LONG-PALABRA)
016100         MOVE 1 TO WKS-COINCIDIO
016200     END-IF.
016300 315-COMPARAR-POSICION-PALABRA-E. EXIT.
016400*
016500*-----> SERIE 400 - LA CATEGORIA CON MAYOR PUNTAJE GANA. EN CASO
016600*-----> DE EMPATE, PERMANECE LA DE MENOR INDICE (LA PRIMERA
016700*-----> DECLARADA EN GFCTAB), PORQUE SOLO SE ACTUALIZA CUANDO EL
016800*-----> PUNTAJE ES ESTRICTAMENTE MAYOR AL MAXIMO GUARDADO.
016900 400-DETERMINAR-GANADORA SECTION.
017000     MOVE ZEROS TO WKS-PUNTAJE-MAYOR
017100     MOVE ZEROS TO WKS-CAT-GANADORA
017200     PERFORM 405-COMPARAR-PUNTAJE-CATEGORIA
017300               VARYING WKS-IDX-PTJ FROM 1 BY 1
017400               UNTIL WKS-IDX-PTJ > GFCT-TOTAL-CATEGORIAS
017500     IF WKS-PUNTAJE-MAYOR = 0
017600         MOVE "Other" TO LK-CATEGORIA
017700     ELSE
017800         MOVE GFCT-NOMBRE-CATEGORIA(WKS-CAT-GANADORA)
017900              TO LK-CATEGORIA
018000     END-IF.
018100 400-DETERMINAR-GANADORA-E. EXIT.
018200*
018300 405-COMPARAR-PUNTAJE-CATEGORIA SECTION.
018400     IF WKS-PUNTAJE-CAT(WKS-IDX-PTJ) > WKS-PUNTAJE-MAYOR
018500         MOVE WKS-PUNTAJE-CAT(WKS-IDX-PTJ) TO WKS-PUNTAJE-MAYOR
018600         SET WKS-CAT-GANADORA TO WKS-IDX-PTJ
018700     END-IF.
018800 405-COMPARAR-PUNTAJE-CATEGORIA-E. EXIT.
018900
