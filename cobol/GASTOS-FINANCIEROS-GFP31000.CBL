000100******************************************************************
000200* FECHA       : 10/1985                                          *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : FINANZAS PERSONALES                              *
000500* PROGRAMA    : GFP31000                                        *
000600* TIPO        : PROGRAMA PRINCIPAL (BATCH)                       *
000700* DESCRIPCION : LEE EL EXTRACTO DE MOVIMIENTOS BANCARIOS         *
000800*             : (TRANSIN), LIMPIA MONTO Y FECHA, RECHAZA LO QUE  *
000900*             : NO PASA (REJECTS), CLASIFICA CADA MOVIMIENTO EN  *
001000*             : UNA CATEGORIA DE NEGOCIO, LO ORDENA POR FECHA    *
001100*             : (SORTWORK) Y LO ESCRIBE EN TRANSOUT. AL FINAL    *
001200*             : PRODUCE EL REPORTE RESUMEN (REPORTE) CON         *
001300*             : TOTALES, TOP-5 DE COMERCIANTES, GASTO POR        *
001400*             : CATEGORIA Y TENDENCIA MENSUAL POR CATEGORIA.     *
001500* ARCHIVOS    : TRANSIN  (ENTRADA, SECUENCIAL)                   *
001600*             : TRANSOUT (SALIDA,  SECUENCIAL)                   *
001700*             : REJECTS  (SALIDA,  SECUENCIAL)                   *
001800*             : REPORTE  (SALIDA,  SECUENCIAL, IMPRESION)        *
001900*             : SORTWORK (TRABAJO, SORT)                         *
002000* PROGRAMA(S) : CALL GFP31010 (MOTOR DE CLASIFICACION)           *
002100*             : CALL GFP31020 (EXTRACCION DE COMERCIANTE)        *
002200*             : COPY GFTRIN, GFTROU, GFRCHZ, GFCTAB              *
002300******************************************************************
002400*                 R E G I S T R O   D E   C A M B I O S          *
002500******************************************************************
002600* 10/1985  (EEDR) CREACION ORIGINAL DEL PROGRAMA                 *CH00007
002700* 03/1987  (EEDR) SE INCORPORA EL MOTOR DE CLASIFICACION         *CH00008
002800*          GFP31010 (ANTES LA CATEGORIA SE CAPTURABA A MANO)     *
002900* 02/1990  (JCLM) SE AGREGA LA TENDENCIA MENSUAL POR CATEGORIA   *CH00009
003000*          AL REPORTE RESUMEN (OUT-MONTH-YEAR EN GFTROU)         *
003100* 30/01/1992 (JCLM) SOLICITUD 4611: SE INCORPORA GFP31020 PARA   *CH00001
003200*          LA LLAVE DE COMERCIANTE EN EL TOP-5                   *
003300* 06/1994  (JCLM) SE ORDENA TRANSOUT POR FECHA VIA SORTWORK,     *CH00010
003400*          ANTES SE ESCRIBIA EN EL ORDEN DE LLEGADA              *
003500* 23/11/1998 (RQ99) REVISION GENERAL Y2K: LA FECHA SE MANEJA     *CH00002
003600*          COMPLETA EN FORMATO AAAA-MM-DD DESDE EL ORIGEN,       *
003700*          NO SE ENCONTRARON CAMPOS DE 2 DIGITOS EN ESTE         *
003800*          PROGRAMA. SE REVISA EL CALCULO DE BISIESTO Y QUEDA    *
003900*          CONFORME (DIVISIBLE ENTRE 4, EXCEPTO SIGLOS NO        *
004000*          DIVISIBLES ENTRE 400).                                *
004100* 11/07/2002 (LMCH) TICKET 00871: SE AGREGA CATEGORIA "OTHER"    *CH00003
004200*          AL TOTAL DE CATEGORIAS DEL REPORTE (ANTES SOLO SE     *
004300*          LISTABAN LAS 11 DE GFCTAB, "OTHER" QUEDABA FUERA)     *
004400* 14/09/2005 (LMCH) TICKET 01488: MERCHANT KEY AHORA USA EL      *CH00004
004500*          NUEVO ORDEN DE PREFIJOS DE GFP31020                  *
004600* 30/04/2006 (LMCH) TICKET 01654: DESCRIPCION SE CLASIFICA EN    *CH00005
004700*          MAYUSCULAS, IGUAL QUE EL MOTOR GFP31010               *
004800* 19/03/2008 (LMCH) TICKET 02011: SE CORRIGE EL CALCULO DE       *CH00006
004900*          DURACION DEL PERIODO DE ANALISIS (RESTABA MAL EL      *
005000*          NUMERO JULIANO CUANDO CRUZABA DE ANIO)                *
005100* 08/2011  (RAOM) TICKET 02533: SE DESGLOSAN LOS CICLOS DE       *CH00011
005200*          BUSQUEDA Y ORDENAMIENTO EN PARRAFOS PROPIOS, PARA     *
005300*          QUE CADA PERFORM VARYING/UNTIL APUNTE A UN PARRAFO    *
005400*          Y NO LLEVE LOGICA EN LINEA, SEGUN EL ESTANDAR DE      *
005500*          PROGRAMACION DEL DEPARTAMENTO                         *
005600* 11/2011 (RAOM) TICKET 02547: SE AMPLIAN LOS COMENTARIOS DE   *CH00012
005700*          CADA SERIE Y SUBRUTINA CON EL PORQUE DE CADA        *
005800*          DECISION (Y NO SOLO EL QUE HACE), SEGUN LA REVISION *
005900*          DE DOCUMENTACION SOLICITADA POR AUDITORIA INTERNA   *
006000* 12/2011 (RAOM) TICKET 02552: WKS-CAT-NOMBRE Y                *CH00013
006100*          WKS-TEN-CATEGORIA ERAN PIC X(22) Y TRUNCABAN         *
006200*          "GAMBLING/SPORTS BETTING" (23 BYTES) EN LA TABLA DE  *
006300*          CATEGORIAS, LA TENDENCIA MENSUAL Y EL REPORTE        *
006400*          RESUMEN; SE AMPLIAN A PIC X(24) (IGUAL QUE            *
006500*          GFCT-NOMBRE-CATEGORIA DE GFCTAB) Y SE RECORREN LAS    *
006600*          COLUMNAS DE LOS RENGLONES 940/945/950/952 QUE         *
006700*          DEPENDIAN DE LA POSICION ANTERIOR DEL NOMBRE          *
006800******************************************************************
006900 IDENTIFICATION DIVISION.
007000 PROGRAM-ID.    GFP31000.
007100 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
007200 INSTALLATION.  BANCO INDUSTRIAL, S.A. - SEMILLERO FINANZAS.
007300 DATE-WRITTEN.  10/1985.
007400 DATE-COMPILED.
007500 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM
008000     UPSI-0 IS WS-TRAZA-ACTIVA ON  STATUS IS TRAZA-SI
008100                               OFF STATUS IS TRAZA-NO.
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400     SELECT TRANSIN   ASSIGN TO TRANSIN
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS IS FS-TRANSIN.
008700     SELECT TRANSOUT  ASSIGN TO TRANSOUT
008800            ORGANIZATION IS LINE SEQUENTIAL
008900            FILE STATUS IS FS-TRANSOUT.
009000     SELECT REJECTS   ASSIGN TO REJECTS
009100            ORGANIZATION IS LINE SEQUENTIAL
009200            FILE STATUS IS FS-REJECTS.
009300     SELECT REPORTE   ASSIGN TO REPORTE
009400            ORGANIZATION IS LINE SEQUENTIAL
009500            FILE STATUS IS FS-REPORTE.
009600     SELECT SORTWORK  ASSIGN TO SORTWK1.
009700*
009800*   SORTWK1 ES UN DATASET DE TRABAJO, TEMPORAL A LA CORRIDA;
009900*   NO SE CONSERVA ENTRE CORRIDAS NI SE RESPALDA, SE BORRA AL
010000*   TERMINAR EL SORT (VER SERIE 300).
010100 DATA DIVISION.
010200 FILE SECTION.
010300 FD  TRANSIN
010400     LABEL RECORDS ARE STANDARD
010500     RECORDING MODE IS F.
010600     COPY GFTRIN.
010700 FD  TRANSOUT
010800     LABEL RECORDS ARE STANDARD
010900     RECORDING MODE IS F.
011000     COPY GFTROU.
011100 FD  REJECTS
011200     LABEL RECORDS ARE STANDARD
011300     RECORDING MODE IS F.
011400     COPY GFRCHZ.
011500 FD  REPORTE
011600     LABEL RECORDS ARE STANDARD
011700     RECORDING MODE IS F.
011800 01  LINEA-REPORTE                PIC X(132).
011900 SD  SORTWORK.
012000     COPY GFTROU REPLACING TRANS-OUT BY WORK-REG.
012100 WORKING-STORAGE SECTION.
012200******************************************************************
012300*              T A B L A   D E   C A T E G O R I A S             *
012400******************************************************************
012500     COPY GFCTAB.
012600******************************************************************
012700*        ESTADO DE ARCHIVOS                                     *
012800******************************************************************
012900 01  WKS-ESTADOS.
013000     02  FS-TRANSIN               PIC X(02) VALUE "00".
013100     02  FS-TRANSOUT              PIC X(02) VALUE "00".
013200     02  FS-REJECTS               PIC X(02) VALUE "00".
013300     02  FS-REPORTE               PIC X(02) VALUE "00".
013400******************************************************************
013500*        BANDERAS DE CONTROL                                     *
013600******************************************************************
013700 01  WKS-BANDERAS.
013800     02  WKS-FIN-TRANSIN          PIC 9(01) COMP VALUE ZERO.
013900         88  WKS-NO-HAY-MAS-TRANSIN       VALUE 1.
014000     02  WKS-FIN-SORTWORK         PIC 9(01) COMP VALUE ZERO.
014100         88  WKS-NO-HAY-MAS-SORTWORK      VALUE 1.
014200     02  WKS-RECHAZAR-RENGLON     PIC 9(01) COMP VALUE ZERO.
014300         88  WKS-SE-RECHAZA               VALUE 1.
014400         88  WKS-NO-SE-RECHAZA            VALUE ZERO.
014500******************************************************************
014600*        CONTADORES Y ACUMULADORES GENERALES                     *
014700******************************************************************
014800 01  WKS-CONTADORES.
014900*
015000*   WKS-LEIDOS-TRANSIN CUENTA TODO RENGLON LEIDO; WKS-ACEPTADOS
015100*   MAS WKS-RECHAZADOS SIEMPRE DEBE SUMAR IGUAL A WKS-LEIDOS-
015200*   TRANSIN, Y WKS-RECHAZADOS-MONTO MAS WKS-RECHAZADOS-FECHA
015300*   DEBE SUMAR IGUAL A WKS-RECHAZADOS (VER SERIE 990/960).
015400     02  WKS-LEIDOS-TRANSIN       PIC 9(07) COMP VALUE ZERO.
015500     02  WKS-ACEPTADOS            PIC 9(07) COMP VALUE ZERO.
015600     02  WKS-RECHAZADOS           PIC 9(07) COMP VALUE ZERO.
015700     02  WKS-RECHAZADOS-MONTO     PIC 9(07) COMP VALUE ZERO.
015800     02  WKS-RECHAZADOS-FECHA     PIC 9(07) COMP VALUE ZERO.
015900 01  WKS-TOTALES-GENERALES.
016000*
016100*   LOS TRES CAMPOS SON EN VALOR ABSOLUTO/NATURAL: GASTOS E
016200*   INGRESOS SIEMPRE POSITIVOS, FLUJO NETO PUEDE SER NEGATIVO
016300*   (DEFICIT). SE CALCULAN EN LA SERIE 360 Y SE USAN EN 900/920.
016400     02  WKS-TOTAL-GASTOS         PIC S9(09)V99 VALUE ZERO.
016500     02  WKS-TOTAL-INGRESOS       PIC S9(09)V99 VALUE ZERO.
016600     02  WKS-FLUJO-NETO           PIC S9(09)V99 VALUE ZERO.
016700******************************************************************
016800*   CAMPOS DE TRABAJO POR RENGLON (LIMPIEZA, VALIDACION,          *
016900*   CLASIFICACION Y DERIVACION DE UN MOVIMIENTO)                  *
017000******************************************************************
017100 01  WKS-CAMPOS-DE-TRABAJO.
017200     02  WKS-PROGRAMA             PIC X(08) VALUE "GFP31000".
017300     02  WKS-DESC-TRABAJO         PIC X(50) VALUE SPACES.
017400     02  WKS-CATEGORIA-TRABAJO    PIC X(24) VALUE SPACES.
017500     02  WKS-COMERCIANTE-TRABAJO  PIC X(50) VALUE SPACES.
017600*----------------------------------------------------------------*
017700*   LIMPIEZA DEL MONTO: SE QUITA $ Y COMA, SE COMPACTA A LA       *
017800*   IZQUIERDA Y SE EXAMINA CARACTER POR CARACTER (VER 332)        *
017900*----------------------------------------------------------------*
018000 01  WKS-MONTO-TRABAJO.
018100*
018200     02  WKS-MONTO-LIMPIO         PIC X(14) VALUE SPACES.
018300     02  WKS-MONTO-VALIDO         PIC 9(01) COMP VALUE ZERO.
018400         88  WKS-MONTO-ES-VALIDO          VALUE 1.
018500         88  WKS-MONTO-NO-ES-VALIDO       VALUE ZERO.
018600     02  WKS-MONTO-SIGNO          PIC X(01) VALUE SPACE.
018700         88  WKS-MONTO-NEGATIVO           VALUE "-".
018800     02  WKS-MONTO-VIO-PUNTO      PIC 9(01) COMP VALUE ZERO.
018900         88  WKS-YA-VIO-PUNTO             VALUE 1.
019000     02  WKS-MONTO-DEC-CONTADOS   PIC 9(02) COMP VALUE ZERO.
019100     02  WKS-MONTO-POS-LEE        PIC 9(02) COMP VALUE ZERO.
019200     02  WKS-MONTO-POS-ESCRIBE    PIC 9(02) COMP VALUE ZERO.
019300     02  WKS-MONTO-LONGITUD       PIC 9(02) COMP VALUE ZERO.
019400     02  WKS-MONTO-NUMERICO       PIC S9(07)V99 VALUE ZERO.
019500 01  WKS-MONTO-LIMPIO-R REDEFINES WKS-MONTO-LIMPIO.
019600     02  WKS-MONTO-CAR-LIMPIO     PIC X(01) OCCURS 14 TIMES
019700                                   INDEXED BY WKS-IDX-MONL.
019800*----------------------------------------------------------------*
019900*   CONVERSION DE TEXTO NUMERICO A NUMERO SIN FUNCTION NUMVAL:    *
020000*   SE ACUMULAN LOS DIGITOS VALIDADOS UNO POR UNO                 *
020100*----------------------------------------------------------------*
020200 01  WKS-CONVERSION-MONTO.
020300     02  WKS-ENTERO-ACUM          PIC 9(07) COMP VALUE ZERO.
020400     02  WKS-DECIMAL-ACUM         PIC 9(02) COMP VALUE ZERO.
020500     02  WKS-DIGITO-TEXTO         PIC X(01) VALUE SPACE.
020600 01  WKS-DIGITO-TEXTO-R REDEFINES WKS-DIGITO-TEXTO.
020700     02  WKS-DIGITO-NUM           PIC 9(01).
020800*----------------------------------------------------------------*
020900*   VALIDACION DE FECHA AAAA-MM-DD                                *
021000*----------------------------------------------------------------*
021100 01  WKS-FECHA-TRABAJO.
021200*
021300     02  WKS-FECHA-TEXTO          PIC X(10) VALUE SPACES.
021400     02  WKS-FECHA-VALIDA         PIC 9(01) COMP VALUE ZERO.
021500         88  WKS-FECHA-ES-VALIDA          VALUE 1.
021600         88  WKS-FECHA-NO-ES-VALIDA       VALUE ZERO.
021700 01  WKS-FECHA-TEXTO-R REDEFINES WKS-FECHA-TEXTO.
021800     02  WKS-FECHA-ANIO-X         PIC X(04).
021900     02  FILLER                   PIC X(01).
022000     02  WKS-FECHA-MES-X          PIC X(02).
022100     02  FILLER                   PIC X(01).
022200     02  WKS-FECHA-DIA-X          PIC X(02).
022300 01  WKS-FECHA-NUMERICA.
022400     02  WKS-FECHA-ANIO           PIC 9(04) VALUE ZERO.
022500     02  WKS-FECHA-MES            PIC 9(02) VALUE ZERO.
022600     02  WKS-FECHA-DIA            PIC 9(02) VALUE ZERO.
022700*----------------------------------------------------------------*
022800*   TABLA DE MESES: NOMBRE(3) + ULTIMO DIA(2), MISMO TRUCO        *
022900*   DE WKS-MONTH-DUAL DEL SEMILLERO DE FECHAS                     *
023000*----------------------------------------------------------------*
023100 01  WKS-TABLA-MESES-LITERAL.
023200     02  FILLER  PIC X(05) VALUE "JAN31".
023300     02  FILLER  PIC X(05) VALUE "FEB28".
023400     02  FILLER  PIC X(05) VALUE "MAR31".
023500     02  FILLER  PIC X(05) VALUE "APR30".
023600     02  FILLER  PIC X(05) VALUE "MAY31".
023700     02  FILLER  PIC X(05) VALUE "JUN30".
023800     02  FILLER  PIC X(05) VALUE "JUL31".
023900     02  FILLER  PIC X(05) VALUE "AUG31".
024000     02  FILLER  PIC X(05) VALUE "SEP30".
024100     02  FILLER  PIC X(05) VALUE "OCT31".
024200     02  FILLER  PIC X(05) VALUE "NOV30".
024300     02  FILLER  PIC X(05) VALUE "DEC31".
024400 01  WKS-TABLA-MESES REDEFINES WKS-TABLA-MESES-LITERAL.
024500     02  WKS-MES-ENTRY OCCURS 12 TIMES INDEXED BY WKS-IDX-MES.
024600         03  WKS-MES-NOMBRE       PIC X(03).
024700         03  WKS-MES-ULT-DIA      PIC 9(02).
024800*----------------------------------------------------------------*
024900*   TABLA DE DIAS ACUMULADOS ANTES DE CADA MES (PARA EL           *
025000*   NUMERO JULIANO USADO EN LA DURACION DEL PERIODO, VER 590)     *
025100*----------------------------------------------------------------*
025200 01  WKS-DIAS-ANTES-DEL-MES-LIT.
025300     02  FILLER  PIC 9(03) VALUE 000.
025400     02  FILLER  PIC 9(03) VALUE 031.
025500     02  FILLER  PIC 9(03) VALUE 059.
025600     02  FILLER  PIC 9(03) VALUE 090.
025700     02  FILLER  PIC 9(03) VALUE 120.
025800     02  FILLER  PIC 9(03) VALUE 151.
025900     02  FILLER  PIC 9(03) VALUE 181.
026000     02  FILLER  PIC 9(03) VALUE 212.
026100     02  FILLER  PIC 9(03) VALUE 243.
026200     02  FILLER  PIC 9(03) VALUE 273.
026300     02  FILLER  PIC 9(03) VALUE 304.
026400     02  FILLER  PIC 9(03) VALUE 334.
026500 01  WKS-DIAS-ANTES-DEL-MES REDEFINES WKS-DIAS-ANTES-DEL-MES-LIT.
026600     02  WKS-DIAS-ANTES OCCURS 12 TIMES INDEXED BY WKS-IDX-DAM
026700                             PIC 9(03).
026800 01  WKS-BISIESTO-CAMPOS.
026900     02  WKS-BISIESTO             PIC 9(01) COMP VALUE ZERO.
027000         88  WKS-ANIO-ES-BISIESTO         VALUE 1.
027100     02  WKS-RESIDUO-4            PIC 9(04) COMP VALUE ZERO.
027200     02  WKS-RESIDUO-100          PIC 9(04) COMP VALUE ZERO.
027300     02  WKS-RESIDUO-400          PIC 9(04) COMP VALUE ZERO.
027400     02  WKS-COCIENTE-AUX         PIC 9(07) COMP VALUE ZERO.
027500*----------------------------------------------------------------*
027600*   CAMPOS PARA EL NUMERO JULIANO Y LA DURACION DEL PERIODO       *
027700*   DE ANALISIS (REGISTRO DE CAMBIOS 19/03/2008)                  *
027800*----------------------------------------------------------------*
027900 01  WKS-JULIANO-CAMPOS.
028000     02  WKS-JULIANO-ANIO         PIC 9(04) COMP VALUE ZERO.
028100     02  WKS-JULIANO-MES          PIC 9(02) COMP VALUE ZERO.
028200     02  WKS-JULIANO-DIA          PIC 9(02) COMP VALUE ZERO.
028300     02  WKS-JULIANO-DIAS-BISI    PIC 9(07) COMP VALUE ZERO.
028400     02  WKS-JULIANO-NUMERO       PIC 9(09) COMP VALUE ZERO.
028500     02  WKS-JULIANO-MIN          PIC 9(09) COMP VALUE ZERO.
028600     02  WKS-JULIANO-MAX          PIC 9(09) COMP VALUE ZERO.
028700     02  WKS-DURACION-DIAS        PIC 9(09) COMP VALUE ZERO.
028800*----------------------------------------------------------------*
028900*   FECHA MINIMA Y MAXIMA DEL PERIODO ANALIZADO                   *
029000*----------------------------------------------------------------*
029100 01  WKS-RANGO-FECHAS.
029200*
029300*   SE INICIALIZAN A LOS EXTREMOS (HIGH-VALUES/LOW-VALUES) PARA
029400*   QUE LA PRIMERA FECHA ACEPTADA SIEMPRE LOS ACTUALICE, SIN
029500*   NECESITAR UNA BANDERA DE "PRIMERA VEZ" (VER 360).
029600     02  WKS-FECHA-MINIMA         PIC X(10) VALUE HIGH-VALUES.
029700     02  WKS-FECHA-MAXIMA         PIC X(10) VALUE LOW-VALUES.
029800******************************************************************
029900*   TABLA DE TOTALES POR CATEGORIA (11 DE GFCTAB MAS "OTHER")     *
030000*   VER TICKET 00871                                              *
030100******************************************************************
030200 01  WKS-TOTAL-CATEGORIAS-REP     PIC 9(02) COMP VALUE 12.
030300 01  WKS-TABLA-CATEGORIAS.
030400     02  WKS-CAT-ENTRY OCCURS 12 TIMES INDEXED BY WKS-IDX-CAT.
030500         03  WKS-CAT-NOMBRE       PIC X(24).
030600         03  WKS-CAT-TOTAL        PIC S9(09)V99 VALUE ZERO.
030700         03  WKS-CAT-CONTADOR     PIC 9(07) COMP VALUE ZERO.
030800         03  WKS-CAT-PROMEDIO     PIC S9(07)V99 VALUE ZERO.
030900         03  WKS-CAT-PORCENTAJE   PIC 999V9 VALUE ZERO.
031000******************************************************************
031100*   TABLA DE COMERCIANTES (TAMANO VARIABLE, HASTA 2000)           *
031200******************************************************************
031300 01  WKS-TOTAL-COMERCIANTES-MAX   PIC 9(04) COMP VALUE 2000.
031400 01  WKS-TOTAL-COMERCIANTES       PIC 9(04) COMP VALUE ZERO.
031500 01  WKS-TABLA-COMERCIANTES.
031600*
031700     02  WKS-COM-ENTRY OCCURS 1 TO 2000 TIMES
031800                       DEPENDING ON WKS-TOTAL-COMERCIANTES
031900                       INDEXED BY WKS-IDX-COM.
032000*   TABLA DE TAMANO VARIABLE (OCCURS DEPENDING ON): CRECE UN
032100*   RENGLON A LA VEZ CONFORME SE ENCUENTRAN COMERCIANTES NUEVOS
032200*   EN 380; EL TOPE DE 2000 ES HOLGADO PARA UN EXTRACTO MENSUAL
032300*   DE UNA CUENTA PERSONAL.
032400         03  WKS-COM-NOMBRE       PIC X(50).
032500         03  WKS-COM-TOTAL        PIC S9(09)V99 VALUE ZERO.
032600******************************************************************
032700*   TABLA DE TENDENCIA MENSUAL POR CATEGORIA (PERIODO+CATEGORIA)  *
032800*   TAMANO VARIABLE, HASTA 600 COMBINACIONES                      *
032900******************************************************************
033000 01  WKS-TOTAL-TENDENCIA-MAX      PIC 9(04) COMP VALUE 600.
033100 01  WKS-TOTAL-TENDENCIA          PIC 9(04) COMP VALUE ZERO.
033200 01  WKS-TABLA-TENDENCIA.
033300     02  WKS-TEN-ENTRY OCCURS 1 TO 600 TIMES
033400                       DEPENDING ON WKS-TOTAL-TENDENCIA
033500                       INDEXED BY WKS-IDX-TEN.
033600*   IGUAL QUE WKS-TABLA-COMERCIANTES, CRECE RENGLON POR
033700*   RENGLON DESDE 390; SU LLAVE ES PERIODO+CATEGORIA, NO SOLO
033800*   COMERCIANTE.
033900         03  WKS-TEN-PERIODO      PIC X(07).
034000         03  WKS-TEN-CATEGORIA    PIC X(24).
034100         03  WKS-TEN-TOTAL        PIC S9(09)V99 VALUE ZERO.
034200******************************************************************
034300*   CAMPOS AUXILIARES DE BUSQUEDA Y ORDENAMIENTO (SELECCION)      *
034400******************************************************************
034500 01  WKS-AUX-ORDEN.
034600*
034700*   CAMPOS COMPARTIDOS POR LOS TRES ORDENAMIENTOS POR SELECCION
034800*   (SERIES 810, 820 Y 830); WKS-AUX-I Y WKS-AUX-J SON LOS
034900*   INDICES DEL DOBLE CICLO, WKS-AUX-MAYOR GUARDA LA POSICION
035000*   DEL MAYOR ENCONTRADO Y LOS TRES RENGLONES "-TEMP" SIRVEN
035100*   PARA EL INTERCAMBIO (SWAP) DE UN RENGLON COMPLETO.
035200     02  WKS-AUX-I                PIC 9(04) COMP VALUE ZERO.
035300     02  WKS-AUX-J                PIC 9(04) COMP VALUE ZERO.
035400     02  WKS-AUX-MAYOR            PIC 9(04) COMP VALUE ZERO.
035500     02  WKS-AUX-ENCONTRADO       PIC 9(01) COMP VALUE ZERO.
035600         88  WKS-SE-ENCONTRO              VALUE 1.
035700         88  WKS-NO-SE-ENCONTRO           VALUE ZERO.
035800     02  WKS-CAT-ENTRY-TEMP.
035900         03  WKS-CAT-NOMBRE-TEMP     PIC X(24).
036000         03  WKS-CAT-TOTAL-TEMP      PIC S9(09)V99.
036100         03  WKS-CAT-CONTADOR-TEMP   PIC 9(07) COMP.
036200         03  WKS-CAT-PROMEDIO-TEMP   PIC S9(07)V99.
036300         03  WKS-CAT-PORCENTAJE-TEMP PIC 999V9.
036400     02  WKS-COM-ENTRY-TEMP.
036500         03  WKS-COM-NOMBRE-TEMP     PIC X(50).
036600         03  WKS-COM-TOTAL-TEMP      PIC S9(09)V99.
036700     02  WKS-TEN-ENTRY-TEMP.
036800         03  WKS-TEN-PERIODO-TEMP    PIC X(07).
036900         03  WKS-TEN-CATEGORIA-TEMP  PIC X(24).
037000         03  WKS-TEN-TOTAL-TEMP      PIC S9(09)V99.
037100******************************************************************
037200*   AREA DE ENLACE HACIA LAS SUBRUTINAS CALL                     *
037300******************************************************************
037400 01  WKS-ENLACE-CLASIFICADOR.
037500*
037600*   AREA DE ENLACE HACIA GFP31010; SE LLENA EN 350 ANTES DE
037700*   CADA CALL Y SE LEE LA CATEGORIA DE VUELTA EN WKS-LK-
037800*   CATEGORIA.
037900     02  WKS-LK-DESCRIPCION       PIC X(50).
038000     02  WKS-LK-MONTO             PIC S9(07)V99.
038100     02  WKS-LK-CATEGORIA         PIC X(24).
038200 01  WKS-ENLACE-COMERCIANTE.
038300*
038400*   AREA DE ENLACE HACIA GFP31020; SE LLENA EN 380 CON LA
038500*   DESCRIPCION YA LIMPIA (SIN CONVERTIR A MAYUSCULAS AQUI,
038600*   ESO LO HACE LA PROPIA SUBRUTINA).
038700     02  WKS-LK2-DESCRIPCION      PIC X(50).
038800     02  WKS-LK2-COMERCIANTE      PIC X(50).
038900******************************************************************
039000*   LINEA ACTUAL DE REPORTE (SE ARMA AQUI Y SE MUEVE A LINEA-     *
039100*   REPORTE ANTES DE ESCRIBIR)                                    *
039200******************************************************************
039300 01  WKS-LINEA-ARMADA             PIC X(132) VALUE SPACES.
039400*
039500*   TODO PARRAFO DE IMPRESION (910 A 960) ARMA SU LINEA AQUI Y
039600*   LLAMA A 970-ESCRIBIR-LINEA PARA MOVERLA A LINEA-REPORTE Y
039700*   ESCRIBIRLA.
039800 01  WKS-FECHA-CORRIDA            PIC X(10) VALUE SPACES.
039900 01  WKS-CONTADOR-PAGINA          PIC 9(03) COMP VALUE ZERO.
040000 01  WKS-LINEA-EDIT-MONTO         PIC $Z,ZZZ,ZZ9.99-.
040100*
040200*   CAMPOS DE EDICION PARA IMPRIMIR MONTOS, PROMEDIOS,
040300*   PORCENTAJES Y CONTADORES CON EL FORMATO QUE ESPERA EL
040400*   REPORTE (SIGNO A LA DERECHA, COMA DE MILES, ETC.); NINGUNO
040500*   DE ESTOS CAMPOS PARTICIPA EN CALCULOS, SOLO EN IMPRESION.
040600 01  WKS-LINEA-EDIT-PROMEDIO      PIC $Z,ZZ9.99-.
040700 01  WKS-LINEA-EDIT-PORC          PIC ZZ9.9.
040800 01  WKS-LINEA-EDIT-CONT          PIC ZZZ,ZZ9.
040900 01  WKS-INDICADOR-FLUJO          PIC X(07) VALUE SPACES.
041000 01  WKS-TEN-PERIODO-ACT          PIC X(07) VALUE LOW-VALUES.
041100 01  WKS-TEN-SUBTOTAL             PIC S9(09)V99 VALUE ZERO.
041200******************************************************************
041300*   CAMPOS PARA LA CONEXION CON RUTINA DE ERROR FATAL (VER 700)   *
041400******************************************************************
041500 01  WKS-CAMPOS-ERROR.
041600*
041700*   SE LLENAN JUSTO ANTES DE PERFORM 700-ERROR-FATAL-ARCHIVO,
041800*   PARA QUE EL DISPLAY DE ESE PARRAFO SIEMPRE MUESTRE EL
041900*   ARCHIVO Y EL ESTADO QUE CAUSARON EL ERROR.
042000     02  WKS-ARCHIVO-EN-ERROR     PIC X(08) VALUE SPACES.
042100     02  WKS-ESTADO-EN-ERROR      PIC X(02) VALUE SPACES.
042200******************************************************************
042300*              A R E A   D E   E N L A C E                       *
042400******************************************************************
042500 LINKAGE SECTION.
042600 01  LK-PARAMETRO-FECHA           PIC X(10).
042700******************************************************************
042800 PROCEDURE DIVISION.
042900*-----> SERIE 100 - CICLO PRINCIPAL DEL PROGRAMA: ABRIR, CARGAR
043000*-----> CATALOGO, PROCESAR EL EXTRACTO COMPLETO, PRODUCIR EL
043100*-----> REPORTE, MOSTRAR ESTADISTICAS Y CERRAR. NO HAY PARAMETRO
043200*-----> DE ENTRADA (LK-PARAMETRO-FECHA QUEDA RESERVADO PARA UNA
043300*-----> FUTURA CORRIDA POR RANGO DE FECHAS, VER JCL DEL PROGRAMA)
043400 100-SECCION-PRINCIPAL SECTION.
043500     PERFORM 105-ABRIR-ARCHIVOS
043600     PERFORM 200-CARGAR-TABLA-CATEGORIAS
043700     PERFORM 300-PROCESAR-TRANSIN
043800               THRU 300-PROCESAR-TRANSIN-E
043900     PERFORM 900-PRODUCIR-REPORTE
044000     PERFORM 990-ESTADISTICAS-CONSOLA
044100     PERFORM 999-CERRAR-ARCHIVOS
044200     STOP RUN.
044300 100-SECCION-PRINCIPAL-E. EXIT.
044400*
044500*-----> SERIE 105 - ABRE LOS ARCHIVOS DE ENTRADA Y SALIDA Y
044600*-----> VERIFICA ESTADO. LAS TERMINALES SON SECUENCIALES, NO
044700*-----> SE USA CALL 'DEBD1R00' AQUI PORQUE ESA RUTINA ES SOLO
044800*-----> PARA ARCHIVOS INDEXADOS (VER REPORTE EN LOS PROGRAMAS
044900*-----> DE FORMULARIOS DEL SEMILLERO)
045000 105-ABRIR-ARCHIVOS SECTION.
045100     OPEN INPUT  TRANSIN
045200     IF FS-TRANSIN NOT = "00"
045300         MOVE "TRANSIN " TO WKS-ARCHIVO-EN-ERROR
045400         MOVE FS-TRANSIN TO WKS-ESTADO-EN-ERROR
045500         PERFORM 700-ERROR-FATAL-ARCHIVO
045600     END-IF
045700     OPEN OUTPUT TRANSOUT
045800     IF FS-TRANSOUT NOT = "00"
045900         MOVE "TRANSOUT" TO WKS-ARCHIVO-EN-ERROR
046000         MOVE FS-TRANSOUT TO WKS-ESTADO-EN-ERROR
046100         PERFORM 700-ERROR-FATAL-ARCHIVO
046200     END-IF
046300     OPEN OUTPUT REJECTS
046400     IF FS-REJECTS NOT = "00"
046500         MOVE "REJECTS " TO WKS-ARCHIVO-EN-ERROR
046600         MOVE FS-REJECTS TO WKS-ESTADO-EN-ERROR
046700         PERFORM 700-ERROR-FATAL-ARCHIVO
046800     END-IF
046900     OPEN OUTPUT REPORTE
047000     IF FS-REPORTE NOT = "00"
047100         MOVE "REPORTE " TO WKS-ARCHIVO-EN-ERROR
047200         MOVE FS-REPORTE TO WKS-ESTADO-EN-ERROR
047300         PERFORM 700-ERROR-FATAL-ARCHIVO
047400     END-IF
047500     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN.
047600*
047700*   LA FECHA DE CORRIDA SE RECIBE POR SYSIN Y UNICAMENTE SE USA
047800*   PARA EL ENCABEZADO DEL REPORTE (SERIE 910); NO PARTICIPA EN
047900*   NINGUN CALCULO DE ANTIGUEDAD NI EN EL RANGO DE FECHAS DEL
048000*   PERIODO ANALIZADO (ESE RANGO SALE DE LOS PROPIOS RENGLONES
048100*   DE TRANSIN, VER WKS-FECHA-MINIMA/WKS-FECHA-MAXIMA EN 360).
048200 105-ABRIR-ARCHIVOS-E. EXIT.
048300*
048400*-----> SERIE 200 - INICIALIZA LA TABLA DE TOTALES POR CATEGORIA
048500*-----> CON LOS NOMBRES DE GFCTAB MAS EL RENGLON "OTHER"
048600*-----> 
048700*-----> LA TABLA WKS-TABLA-CATEGORIAS ES DE TAMANO FIJO (12
048800*-----> RENGLONES: LAS 11 CATEGORIAS DE GFCT-TABLA-CATEGORIAS
048900*-----> MAS "OTHER"), PORQUE EL NUMERO DE CATEGORIAS DE NEGOCIO
049000*-----> ES UN DATO DE CATALOGO QUE NO CAMBIA DENTRO DE UNA
049100*-----> MISMA CORRIDA. NO CONFUNDIR CON WKS-TABLA-COMERCIANTES
049200*-----> O WKS-TABLA-TENDENCIA (SERIE 380/390), QUE SI CRECEN
049300*-----> RENGLON POR RENGLON SEGUN LO QUE TRAIGA TRANSIN.
049400 200-CARGAR-TABLA-CATEGORIAS SECTION.
049500*
049600*   ESTE PARRAFO CORRE UNA SOLA VEZ, ANTES DE PROCESAR EL
049700*   PRIMER RENGLON DE TRANSIN; NO SE VUELVE A INVOCAR DENTRO
049800*   DEL CICLO PRINCIPAL DE LA SERIE 300.
049900     PERFORM 205-CARGAR-UNA-CATEGORIA
050000               VARYING WKS-IDX-CAT FROM 1 BY 1
050100               UNTIL WKS-IDX-CAT > GFCT-TOTAL-CATEGORIAS
050200     SET WKS-IDX-CAT TO WKS-TOTAL-CATEGORIAS-REP
050300     MOVE "Other" TO WKS-CAT-NOMBRE(WKS-IDX-CAT).
050400 200-CARGAR-TABLA-CATEGORIAS-E. EXIT.
050500*
050600 205-CARGAR-UNA-CATEGORIA SECTION.
050700*
050800*   WKS-IDX-NOM Y WKS-IDX-CAT RECORREN LA MISMA POSICION (1 A
050900*   11), PERO SON INDICES DE DOS TABLAS DISTINTAS (GFCT-TABLA-
051000*   CATEGORIAS DE GFCTAB Y WKS-TABLA-CATEGORIAS DE ESTE
051100*   PROGRAMA), POR ESO SE USAN DOS NOMBRES DE INDICE.
051200     SET WKS-IDX-NOM TO WKS-IDX-CAT
051300     MOVE GFCT-NOMBRE-CATEGORIA(WKS-IDX-NOM)
051400          TO WKS-CAT-NOMBRE(WKS-IDX-CAT).
051500 205-CARGAR-UNA-CATEGORIA-E. EXIT.
051600*
051700*-----> SERIE 300 - LEE TRANSIN RENGLON POR RENGLON, LIMPIA,
051800*-----> VALIDA, CLASIFICA Y ACUMULA. LOS RENGLONES ACEPTADOS SE
051900*-----> LIBERAN (RELEASE) A SORTWORK PARA QUEDAR ORDENADOS POR
052000*-----> FECHA ANTES DE ESCRIBIRSE A TRANSOUT (VER SERIE 400)
052100*-----> 
052200*-----> EL SORT SE HACE CON INPUT/OUTPUT PROCEDURE (Y NO CON UN
052300*-----> SIMPLE SORT ... USING/GIVING) PORQUE CADA RENGLON DE
052400*-----> TRANSIN TIENE QUE PASAR PRIMERO POR LA LIMPIEZA (320),
052500*-----> LA CLASIFICACION (350) Y LA ACUMULACION DE TOTALES (360)
052600*-----> ANTES DE ENTRAR AL SORTWORK; LOS RECHAZADOS NUNCA LLEGAN
052700*-----> A RELEASE, SE VAN DIRECTO A REJECTS (VER 330).
052800 300-PROCESAR-TRANSIN SECTION.
052900     SORT SORTWORK
053000         ON ASCENDING KEY OUT-DATE OF WORK-REG
053100         INPUT PROCEDURE IS 310-LEER-Y-LIBERAR
053200               THRU 310-LEER-Y-LIBERAR-E
053300         OUTPUT PROCEDURE IS 400-ORDENAR-Y-ESCRIBIR-SALIDA
053400                THRU 400-ORDENAR-Y-ESCRIBIR-SALIDA-E.
053500 300-PROCESAR-TRANSIN-E. EXIT.
053600*
053700 310-LEER-Y-LIBERAR SECTION.
053800     READ TRANSIN
053900         AT END SET WKS-NO-HAY-MAS-TRANSIN TO TRUE
054000     END-READ
054100     PERFORM 315-PROCESAR-UN-RENGLON-TRANSIN
054200               UNTIL WKS-NO-HAY-MAS-TRANSIN.
054300 310-LEER-Y-LIBERAR-E. EXIT.
054400*
054500 315-PROCESAR-UN-RENGLON-TRANSIN SECTION.
054600*
054700*   UN SOLO RENGLON DE TRANSIN PASA POR TODO EL CICLO: LIMPIEZA
054800*   (320), RECHAZO (330) O CLASIFICACION MAS ACUMULACION (350/
054900*   360) Y, SI SE ACEPTA, RELEASE A SORTWORK. EL READ DE
055000*   ADELANTO AL FINAL DEL PARRAFO ES EL PATRON CLASICO "READ
055100*   ANTES DEL CICLO, READ AL FINAL DEL CICLO" PARA QUE EL
055200*   PERFORM ... UNTIL DE 310 CONTROLE LA CONDICION DE FIN.
055300     ADD 1 TO WKS-LEIDOS-TRANSIN
055400     PERFORM 320-LIMPIAR-Y-VALIDAR-RENGLON
055500     IF WKS-SE-RECHAZA
055600         PERFORM 330-ESCRIBIR-RECHAZO
055700     ELSE
055800         PERFORM 350-DERIVAR-Y-CLASIFICAR
055900         PERFORM 360-ACUMULAR-TOTALES
056000         RELEASE WORK-REG
056100         ADD 1 TO WKS-ACEPTADOS
056200     END-IF
056300     READ TRANSIN
056400         AT END SET WKS-NO-HAY-MAS-TRANSIN TO TRUE
056500     END-READ.
056600 315-PROCESAR-UN-RENGLON-TRANSIN-E. EXIT.
056700*
056800*-----> SERIE 320 - PUNTO DE ENTRADA DE LA LIMPIEZA. DESCRIPCION
056900*-----> EN BLANCO SE VUELVE "Unknown" (NO ES CAUSAL DE RECHAZO)
057000*-----> 
057100*-----> LOS UNICOS DOS MOTIVOS DE RECHAZO EN ESTE PROGRAMA SON
057200*-----> MONTO NO CONVERTIBLE (332/334) Y FECHA NO VALIDA (340);
057300*-----> UNA DESCRIPCION VACIA NO RECHAZA EL RENGLON, SOLO SE
057400*-----> SUSTITUYE POR EL LITERAL "Unknown" PARA QUE LA
057500*-----> CLASIFICACION (350) Y LA LLAVE DE COMERCIANTE (380)
057600*-----> TENGAN ALGO CONSISTENTE CON QUE TRABAJAR.
057700 320-LIMPIAR-Y-VALIDAR-RENGLON SECTION.
057800     SET WKS-NO-SE-RECHAZA TO TRUE
057900     MOVE IN-DESC TO WKS-DESC-TRABAJO
058000     IF WKS-DESC-TRABAJO = SPACES
058100         MOVE "Unknown" TO WKS-DESC-TRABAJO
058200     END-IF
058300     PERFORM 332-VALIDAR-FORMATO-MONTO
058400     IF WKS-MONTO-NO-ES-VALIDO
058500         SET WKS-SE-RECHAZA TO TRUE
058600         MOVE "Invalid amount (could not convert to number)"
058700              TO REJ-REASON
058800         ADD 1 TO WKS-RECHAZADOS-MONTO
058900     ELSE
059000         PERFORM 334-CONVERTIR-MONTO-NUMERICO
059100         MOVE IN-DATE TO WKS-FECHA-TEXTO
059200         PERFORM 340-VALIDAR-FECHA
059300         IF WKS-FECHA-NO-ES-VALIDA
059400             SET WKS-SE-RECHAZA TO TRUE
059500             MOVE "Invalid date (could not parse)"
059600                  TO REJ-REASON
059700             ADD 1 TO WKS-RECHAZADOS-FECHA
059800         END-IF
059900     END-IF
060000     IF WKS-SE-RECHAZA
060100         MOVE IN-DATE TO REJ-DATE
060200         MOVE IN-DESC TO REJ-DESC
060300         MOVE IN-AMOUNT-TEXT TO REJ-AMOUNT
060400         ADD 1 TO WKS-RECHAZADOS
060500     END-IF.
060600 320-LIMPIAR-Y-VALIDAR-RENGLON-E. EXIT.
060700*
060800*-----> SERIE 330 - ESCRIBE EL RENGLON RECHAZADO TAL COMO LLEGO
060900 330-ESCRIBIR-RECHAZO SECTION.
061000     WRITE RECHAZO-LINEA
061100     IF FS-REJECTS NOT = "00"
061200         MOVE "REJECTS " TO WKS-ARCHIVO-EN-ERROR
061300         MOVE FS-REJECTS TO WKS-ESTADO-EN-ERROR
061400         PERFORM 700-ERROR-FATAL-ARCHIVO
061500     END-IF.
061600 330-ESCRIBIR-RECHAZO-E. EXIT.
061700*
061800*-----> SERIE 332 - QUITA $ Y COMA DEL MONTO, LO COMPACTA A LA
061900*-----> IZQUIERDA Y VALIDA CARACTER POR CARACTER: SIGNO OPCIONAL
062000*-----> AL INICIO, DIGITOS, PUNTO OPCIONAL CON HASTA 2 DECIMALES
062100*-----> 
062200*-----> EL MONTO LLEGA DE TRANSIN COMO TEXTO (IN-AMOUNT-TEXT DE
062300*-----> GFTRIN), PORQUE EL EXTRACTO BANCARIO PUEDE TRAER EL
062400*-----> SIMBOLO DE MONEDA Y SEPARADOR DE MILES; POR ESO NO SE
062500*-----> USA MOVE DIRECTO A UN CAMPO NUMERICO NI FUNCTION NUMVAL
062600*-----> (EL DEPARTAMENTO NO CERTIFICA ESA FUNCION EN LOS
062700*-----> COMPILADORES DE PRODUCCION). EL BARRIDO SE HACE EN DOS
062800*-----> PASADAS: 333 QUITA $ Y COMA, 335 VALIDA LO QUE QUEDA.
062900 332-VALIDAR-FORMATO-MONTO SECTION.
063000     MOVE SPACES TO WKS-MONTO-LIMPIO
063100     MOVE ZERO TO WKS-MONTO-POS-ESCRIBE
063200     MOVE ZERO TO WKS-MONTO-VIO-PUNTO
063300     MOVE ZERO TO WKS-MONTO-DEC-CONTADOS
063400     SET WKS-MONTO-ES-VALIDO TO TRUE
063500     PERFORM 333-LIMPIAR-UN-CARACTER-MONTO
063600               VARYING GFTR-IDX-MON FROM 1 BY 1
063700               UNTIL GFTR-IDX-MON > 14
063800                  OR WKS-MONTO-NO-ES-VALIDO
063900     MOVE WKS-MONTO-POS-ESCRIBE TO WKS-MONTO-LONGITUD
064000     IF WKS-MONTO-LONGITUD = ZERO
064100         SET WKS-MONTO-NO-ES-VALIDO TO TRUE
064200     END-IF
064300     IF WKS-MONTO-ES-VALIDO
064400         PERFORM 335-VALIDAR-UN-CARACTER-MONTO
064500                   VARYING WKS-MONTO-POS-LEE FROM 1 BY 1
064600                   UNTIL WKS-MONTO-POS-LEE > WKS-MONTO-LONGITUD
064700                      OR WKS-MONTO-NO-ES-VALIDO
064800     END-IF.
064900 332-VALIDAR-FORMATO-MONTO-E. EXIT.
065000*
065100 333-LIMPIAR-UN-CARACTER-MONTO SECTION.
065200     IF GFTR-MONTO-CAR(GFTR-IDX-MON) NOT = SPACE AND
065300        GFTR-MONTO-CAR(GFTR-IDX-MON) NOT = "$" AND
065400        GFTR-MONTO-CAR(GFTR-IDX-MON) NOT = ","
065500         ADD 1 TO WKS-MONTO-POS-ESCRIBE
065600         SET WKS-IDX-MONL TO WKS-MONTO-POS-ESCRIBE
065700         MOVE GFTR-MONTO-CAR(GFTR-IDX-MON)
065800              TO WKS-MONTO-CAR-LIMPIO(WKS-IDX-MONL)
065900     END-IF.
066000 333-LIMPIAR-UN-CARACTER-MONTO-E. EXIT.
066100*
066200 335-VALIDAR-UN-CARACTER-MONTO SECTION.
066300     SET WKS-IDX-MONL TO WKS-MONTO-POS-LEE
066400     EVALUATE TRUE
066500*
066600*   SOLO SE RECORRE HASTA WKS-MONTO-LONGITUD (EL RESULTADO YA
066700*   COMPACTADO DE 333), NO LAS 14 POSICIONES COMPLETAS DE
066800*   WKS-MONTO-LIMPIO.
066900         WHEN WKS-MONTO-POS-LEE = 1 AND
067000              (WKS-MONTO-CAR-LIMPIO(WKS-IDX-MONL) = "-"
067100               OR
067200               WKS-MONTO-CAR-LIMPIO(WKS-IDX-MONL) = "+")
067300             CONTINUE
067400*        (SIGNO SOLO SE ACEPTA EN LA PRIMERA POSICION; SI
067500*        APARECIERA MAS ADELANTE CAERIA EN WHEN OTHER Y
067600*        RECHAZARIA EL MONTO)
067700         WHEN WKS-MONTO-CAR-LIMPIO(WKS-IDX-MONL) = "."
067800             IF WKS-YA-VIO-PUNTO
067900                 SET WKS-MONTO-NO-ES-VALIDO TO TRUE
068000             ELSE
068100                 MOVE 1 TO WKS-MONTO-VIO-PUNTO
068200             END-IF
068300         WHEN WKS-MONTO-CAR-LIMPIO(WKS-IDX-MONL)
068400                  >= "0" AND
068500              WKS-MONTO-CAR-LIMPIO(WKS-IDX-MONL) <= "9"
068600             IF WKS-YA-VIO-PUNTO
068700                 ADD 1 TO WKS-MONTO-DEC-CONTADOS
068800                 IF WKS-MONTO-DEC-CONTADOS > 2
068900                     SET WKS-MONTO-NO-ES-VALIDO TO TRUE
069000                 END-IF
069100             END-IF
069200         WHEN OTHER
069300             SET WKS-MONTO-NO-ES-VALIDO TO TRUE
069400     END-EVALUATE.
069500 335-VALIDAR-UN-CARACTER-MONTO-E. EXIT.
069600*
069700*-----> SERIE 334 - CONVIERTE EL TEXTO YA VALIDADO A NUMERICO,
069800*-----> DIGITO POR DIGITO, SIN FUNCTION NUMVAL
069900*-----> 
070000*-----> SOLO SE LLEGA AQUI CUANDO 332 YA DEJO WKS-MONTO-ES-VALIDO,
070100*-----> ASI QUE ESTE PARRAFO NO VUELVE A VALIDAR NADA: SUPONE UN
070200*-----> SIGNO OPCIONAL AL INICIO, DIGITOS Y A LO SUMO UN PUNTO
070300*-----> DECIMAL. EL ACUMULADOR DE DECIMALES (337) SE AJUSTA A 2
070400*-----> POSICIONES DESPUES DEL PUNTO, POR SI EL EXTRACTO SOLO
070500*-----> TRAE UN DECIMAL (EJ. "45.5" SE INTERPRETA COMO 45.50).
070600 334-CONVERTIR-MONTO-NUMERICO SECTION.
070700     MOVE ZERO TO WKS-ENTERO-ACUM
070800     MOVE ZERO TO WKS-DECIMAL-ACUM
070900     MOVE ZERO TO WKS-MONTO-VIO-PUNTO
071000     MOVE SPACE TO WKS-MONTO-SIGNO
071100     SET WKS-IDX-MONL TO 1
071200     IF WKS-MONTO-CAR-LIMPIO(1) = "-" OR
071300        WKS-MONTO-CAR-LIMPIO(1) = "+"
071400         MOVE WKS-MONTO-CAR-LIMPIO(1) TO WKS-MONTO-SIGNO
071500         MOVE 2 TO WKS-MONTO-POS-LEE
071600     ELSE
071700         MOVE 1 TO WKS-MONTO-POS-LEE
071800     END-IF
071900     PERFORM 337-ACUMULAR-UN-DIGITO-MONTO
072000               VARYING WKS-MONTO-POS-LEE FROM WKS-MONTO-POS-LEE
072100               BY 1 UNTIL WKS-MONTO-POS-LEE > WKS-MONTO-LONGITUD
072200     IF WKS-MONTO-DEC-CONTADOS = 1
072300         COMPUTE WKS-DECIMAL-ACUM = WKS-DECIMAL-ACUM * 10
072400     END-IF
072500     COMPUTE WKS-MONTO-NUMERICO ROUNDED =
072600             WKS-ENTERO-ACUM + (WKS-DECIMAL-ACUM / 100)
072700     IF WKS-MONTO-NEGATIVO
072800         COMPUTE WKS-MONTO-NUMERICO = WKS-MONTO-NUMERICO * -1
072900     END-IF.
073000 334-CONVERTIR-MONTO-NUMERICO-E. EXIT.
073100*
073200 337-ACUMULAR-UN-DIGITO-MONTO SECTION.
073300     SET WKS-IDX-MONL TO WKS-MONTO-POS-LEE
073400     MOVE WKS-MONTO-CAR-LIMPIO(WKS-IDX-MONL)
073500          TO WKS-DIGITO-TEXTO
073600     IF WKS-DIGITO-TEXTO = "."
073700         MOVE 1 TO WKS-MONTO-VIO-PUNTO
073800     ELSE
073900         IF WKS-YA-VIO-PUNTO
074000             COMPUTE WKS-DECIMAL-ACUM =
074100                     WKS-DECIMAL-ACUM * 10 + WKS-DIGITO-NUM
074200         ELSE
074300             COMPUTE WKS-ENTERO-ACUM =
074400                     WKS-ENTERO-ACUM * 10 + WKS-DIGITO-NUM
074500         END-IF
074600     END-IF.
074700 337-ACUMULAR-UN-DIGITO-MONTO-E. EXIT.
074800*
074900*-----> SERIE 340 - VALIDA AAAA-MM-DD: MES 1-12, DIA SEGUN EL
075000*-----> MES, 29 DE FEBRERO SOLO EN ANIO BISIESTO
075100*-----> 
075200*-----> EL FORMATO SE VALIDA CONTRA LA VISTA REDEFINIDA
075300*-----> WKS-FECHA-TEXTO-R (WKS-FECHA-ANIO-X/MES-X/DIA-X), QUE
075400*-----> EXIGE GUION EN LAS POSICIONES 5 Y 8 Y QUE LOS TRES
075500*-----> GRUPOS SEAN NUMERICOS; UNA FECHA CON FORMATO DISTINTO
075600*-----> (POR EJEMPLO DD/MM/AAAA) SE RECHAZA AQUI MISMO, SIN
075700*-----> LLEGAR A VALIDAR EL DIA CONTRA EL MES.
075800 340-VALIDAR-FECHA SECTION.
075900     SET WKS-FECHA-ES-VALIDA TO TRUE
076000     IF WKS-FECHA-ANIO-X IS NOT NUMERIC OR
076100        WKS-FECHA-MES-X  IS NOT NUMERIC OR
076200        WKS-FECHA-DIA-X  IS NOT NUMERIC OR
076300        WKS-FECHA-TEXTO(5:1) NOT = "-" OR
076400        WKS-FECHA-TEXTO(8:1) NOT = "-"
076500         SET WKS-FECHA-NO-ES-VALIDA TO TRUE
076600*
076700     ELSE
076800         MOVE WKS-FECHA-ANIO-X TO WKS-FECHA-ANIO
076900         MOVE WKS-FECHA-MES-X  TO WKS-FECHA-MES
077000         MOVE WKS-FECHA-DIA-X  TO WKS-FECHA-DIA
077100         IF WKS-FECHA-MES < 1 OR WKS-FECHA-MES > 12
077200             SET WKS-FECHA-NO-ES-VALIDA TO TRUE
077300         ELSE
077400             PERFORM 342-VALIDAR-DIAS-DEL-MES
077500         END-IF
077600     END-IF.
077700 340-VALIDAR-FECHA-E. EXIT.
077800*
077900 342-VALIDAR-DIAS-DEL-MES SECTION.
078000     SET WKS-IDX-MES TO WKS-FECHA-MES
078100     IF WKS-FECHA-DIA < 1
078200         SET WKS-FECHA-NO-ES-VALIDA TO TRUE
078300     ELSE
078400         IF WKS-FECHA-MES = 2
078500             PERFORM 344-VERIFICAR-BISIESTO
078600             IF WKS-ANIO-ES-BISIESTO
078700                 IF WKS-FECHA-DIA > 29
078800                     SET WKS-FECHA-NO-ES-VALIDA TO TRUE
078900                 END-IF
079000             ELSE
079100                 IF WKS-FECHA-DIA > 28
079200                     SET WKS-FECHA-NO-ES-VALIDA TO TRUE
079300                 END-IF
079400             END-IF
079500         ELSE
079600             IF WKS-FECHA-DIA > WKS-MES-ULT-DIA(WKS-IDX-MES)
079700                 SET WKS-FECHA-NO-ES-VALIDA TO TRUE
079800             END-IF
079900         END-IF
080000     END-IF.
080100 342-VALIDAR-DIAS-DEL-MES-E. EXIT.
080200*
080300*-----> SERIE 344 - BISIESTO: DIVISIBLE ENTRE 4, EXCEPTO SIGLOS
080400*-----> QUE NO SEAN DIVISIBLES ENTRE 400 (REVISADO EN Y2K)
080500*-----> 
080600*-----> LA REGLA GREGORIANA COMPLETA SE VERIFICA CON TRES
080700*-----> DIVISIONES ENCADENADAS (ENTRE 4, ENTRE 100 Y ENTRE 400)
080800*-----> EN LUGAR DE UNA SOLA EXPRESION LOGICA, PORQUE ASI QUEDO
080900*-----> DOCUMENTADO EN LA REVISION GENERAL DE Y2K (VER CH00002
081000*-----> DEL REGISTRO DE CAMBIOS) Y NO HABIA MOTIVO PARA TOCARLO
081100*-----> DE NUEVO CUANDO SE VERIFICO EL CALCULO EN 2008.
081200 344-VERIFICAR-BISIESTO SECTION.
081300     MOVE ZERO TO WKS-BISIESTO
081400     DIVIDE WKS-FECHA-ANIO BY 4
081500            GIVING WKS-COCIENTE-AUX
081600            REMAINDER WKS-RESIDUO-4
081700     IF WKS-RESIDUO-4 = ZERO
081800         DIVIDE WKS-FECHA-ANIO BY 100
081900                GIVING WKS-COCIENTE-AUX
082000                REMAINDER WKS-RESIDUO-100
082100         IF WKS-RESIDUO-100 NOT = ZERO
082200             MOVE 1 TO WKS-BISIESTO
082300         ELSE
082400             DIVIDE WKS-FECHA-ANIO BY 400
082500                    GIVING WKS-COCIENTE-AUX
082600                    REMAINDER WKS-RESIDUO-400
082700             IF WKS-RESIDUO-400 = ZERO
082800                 MOVE 1 TO WKS-BISIESTO
082900             END-IF
083000         END-IF
083100     END-IF.
083200 344-VERIFICAR-BISIESTO-E. EXIT.
083300*
083400*-----> SERIE 350 - DERIVA TIPO DE MOVIMIENTO, MONTO ABSOLUTO,
083500*-----> PERIODO AAAA-MM Y CLASIFICA, LUEGO ARMA WORK-REG
083600*-----> 
083700*-----> LA CONVENCION DE SIGNO DEL EXTRACTO ES: MONTO POSITIVO =
083800*-----> INGRESO, MONTO NEGATIVO = GASTO (VER OUT-ES-INGRESO Y
083900*-----> OUT-ES-GASTO DE GFTROU). EL VALOR ABSOLUTO (OUT-ABS-
084000*-----> AMOUNT) ES EL QUE SE USA EN TODOS LOS TOTALES Y REPORTES
084100*-----> DE GASTO PARA NO TENER QUE ANDAR VOLTEANDO SIGNOS EN
084200*-----> CADA ACUMULADOR (VER SERIE 360 EN ADELANTE). EL PERIODO
084300*-----> AAAA-MM SE TOMA POR REFERENCE MODIFICATION DE LOS
084400*-----> PRIMEROS 7 CARACTERES DE LA FECHA, YA VALIDADA EN 340.
084500 350-DERIVAR-Y-CLASIFICAR SECTION.
084600     MOVE WKS-FECHA-TEXTO      TO OUT-DATE OF WORK-REG
084700     MOVE WKS-DESC-TRABAJO     TO OUT-DESC OF WORK-REG
084800     MOVE WKS-MONTO-NUMERICO   TO OUT-AMOUNT OF WORK-REG
084900     IF WKS-MONTO-NUMERICO > 0
085000         SET OUT-ES-INGRESO OF WORK-REG TO TRUE
085100     ELSE
085200         SET OUT-ES-GASTO OF WORK-REG TO TRUE
085300     END-IF
085400     IF WKS-MONTO-NUMERICO < 0
085500         COMPUTE OUT-ABS-AMOUNT OF WORK-REG =
085600                 WKS-MONTO-NUMERICO * -1
085700     ELSE
085800         MOVE WKS-MONTO-NUMERICO TO OUT-ABS-AMOUNT OF WORK-REG
085900     END-IF
086000     MOVE WKS-FECHA-TEXTO(1:7) TO OUT-MONTH-YEAR OF WORK-REG
086100     MOVE WKS-DESC-TRABAJO     TO WKS-LK-DESCRIPCION
086200     MOVE WKS-MONTO-NUMERICO   TO WKS-LK-MONTO
086300     CALL "GFP31010" USING WKS-LK-DESCRIPCION,
086400                            WKS-LK-MONTO,
086500                            WKS-LK-CATEGORIA
086600     MOVE WKS-LK-CATEGORIA TO OUT-CATEGORY OF WORK-REG.
086700 350-DERIVAR-Y-CLASIFICAR-E. EXIT.
086800*
086900*-----> SERIE 360 - ACUMULA TOTALES GENERALES, POR CATEGORIA,
087000*-----> POR COMERCIANTE Y POR PERIODO+CATEGORIA (SOLO GASTOS,
087100*-----> EXCEPTO EL TOTAL DE INGRESOS), Y ACTUALIZA EL RANGO
087200*-----> DE FECHAS DEL ANALISIS
087300*-----> 
087400*-----> LOS INGRESOS SOLO ENGROSAN WKS-TOTAL-INGRESOS; NO ENTRAN
087500*-----> A LA TABLA DE CATEGORIAS, NI A LA DE COMERCIANTES, NI A
087600*-----> LA DE TENDENCIA MENSUAL, PORQUE ESOS TRES REPORTES SON
087700*-----> EXCLUSIVAMENTE DE GASTO (VER SERIE 940, 930 Y 950). EL
087800*-----> RANGO WKS-FECHA-MINIMA/MAXIMA, EN CAMBIO, SI CONSIDERA
087900*-----> TODOS LOS RENGLONES ACEPTADOS, INGRESOS Y GASTOS POR
088000*-----> IGUAL, PORQUE DEFINE EL PERIODO CUBIERTO POR EL EXTRACTO
088100*-----> (VER SERIE 585/960).
088200 360-ACUMULAR-TOTALES SECTION.
088300     IF WKS-MONTO-NUMERICO > 0
088400         ADD WKS-MONTO-NUMERICO TO WKS-TOTAL-INGRESOS
088500     ELSE
088600         ADD OUT-ABS-AMOUNT OF WORK-REG TO WKS-TOTAL-GASTOS
088700         PERFORM 370-ACUMULAR-CATEGORIA
088800         PERFORM 380-ACUMULAR-COMERCIANTE
088900         PERFORM 390-ACUMULAR-TENDENCIA
089000     END-IF
089100     IF WKS-FECHA-TEXTO < WKS-FECHA-MINIMA
089200         MOVE WKS-FECHA-TEXTO TO WKS-FECHA-MINIMA
089300     END-IF
089400     IF WKS-FECHA-TEXTO > WKS-FECHA-MAXIMA
089500         MOVE WKS-FECHA-TEXTO TO WKS-FECHA-MAXIMA
089600     END-IF.
089700 360-ACUMULAR-TOTALES-E. EXIT.
089800*
089900 370-ACUMULAR-CATEGORIA SECTION.
090000*
090100*   LA BUSQUEDA ES LINEAL (NO INDICE HASH NI TABLA ORDENADA)
090200*   PORQUE LA TABLA DE CATEGORIAS SOLO TIENE 12 RENGLONES; UN
090300*   BARRIDO SECUENCIAL EN CADA RENGLON DE TRANSIN ES MAS BARATO
090400*   DE MANTENER QUE CUALQUIER ESTRUCTURA MAS COMPLEJA PARA UNA
090500*   TABLA DE ESE TAMANO.
090600     SET WKS-NO-SE-ENCONTRO TO TRUE
090700     PERFORM 375-BUSCAR-CATEGORIA-EN-TABLA
090800               VARYING WKS-IDX-CAT FROM 1 BY 1
090900               UNTIL WKS-IDX-CAT > WKS-TOTAL-CATEGORIAS-REP
091000                  OR WKS-SE-ENCONTRO
091100     IF WKS-SE-ENCONTRO
091200         SET WKS-IDX-CAT DOWN BY 1
091300         ADD OUT-ABS-AMOUNT OF WORK-REG
091400             TO WKS-CAT-TOTAL(WKS-IDX-CAT)
091500         ADD 1 TO WKS-CAT-CONTADOR(WKS-IDX-CAT)
091600     END-IF.
091700 370-ACUMULAR-CATEGORIA-E. EXIT.
091800*
091900 375-BUSCAR-CATEGORIA-EN-TABLA SECTION.
092000*
092100*   COMPARA POR NOMBRE DE CATEGORIA (WKS-CAT-NOMBRE CONTRA
092200*   OUT-CATEGORY), NO POR INDICE, PORQUE ESTA TABLA SE CARGO EN
092300*   200 EN EL MISMO ORDEN DE GFCTAB PERO EL INDICE DE GFP31010
092400*   NO SE COMPARTE CON ESTE PROGRAMA.
092500     IF WKS-CAT-NOMBRE(WKS-IDX-CAT) = OUT-CATEGORY OF
092600                                       WORK-REG
092700         SET WKS-SE-ENCONTRO TO TRUE
092800     END-IF.
092900 375-BUSCAR-CATEGORIA-EN-TABLA-E. EXIT.
093000*
093100*-----> SERIE 380 - OBTIENE LA LLAVE DE COMERCIANTE (GFP31020) Y
093200*-----> ACUMULA EN LA TABLA DE COMERCIANTES, AGREGANDO UN
093300*-----> RENGLON NUEVO CUANDO NO EXISTE TODAVIA
093400*-----> 
093500*-----> LA LLAVE DE COMERCIANTE NO ES EL CAMPO IN-DESC ORIGINAL,
093600*-----> ES EL RESULTADO DE GFP31020 SOBRE WKS-DESC-TRABAJO YA
093700*-----> LIMPIA (SIN PREFIJOS DE MEDIO DE PAGO), PARA QUE DOS
093800*-----> RENGLONES DEL MISMO COMERCIANTE PERO CON DISTINTO MEDIO
093900*-----> DE PAGO (POR EJEMPLO "DEBIT CARD PURCHASE - STARBUCKS"
094000*-----> Y "CARD PURCHASE - STARBUCKS") CAIGAN EN EL MISMO
094100*-----> RENGLON DE LA TABLA WKS-TABLA-COMERCIANTES Y NO EN DOS
094200*-----> RENGLONES SEPARADOS DEL TOP-5 (SERIE 930).
094300 380-ACUMULAR-COMERCIANTE SECTION.
094400*
094500*   A DIFERENCIA DE 370 (TABLA FIJA DE 12), AQUI LA BUSQUEDA SI
094600*   PUEDE VOLVERSE COSTOSA (HASTA 2000 COMERCIANTES DISTINTOS),
094700*   PERO SE MANTIENE LINEAL PORQUE ESTE PROGRAMA CORRE UNA VEZ
094800*   AL MES SOBRE UN SOLO EXTRACTO Y EL VOLUMEN NO JUSTIFICA UNA
094900*   TABLA INDEXADA POR CLAVE.
095000     MOVE WKS-DESC-TRABAJO TO WKS-LK2-DESCRIPCION
095100     CALL "GFP31020" USING WKS-LK2-DESCRIPCION,
095200                            WKS-LK2-COMERCIANTE
095300     MOVE WKS-LK2-COMERCIANTE TO WKS-COMERCIANTE-TRABAJO
095400     SET WKS-NO-SE-ENCONTRO TO TRUE
095500     PERFORM 385-BUSCAR-COMERCIANTE-EN-TABLA
095600               VARYING WKS-IDX-COM FROM 1 BY 1
095700               UNTIL WKS-IDX-COM > WKS-TOTAL-COMERCIANTES
095800                  OR WKS-SE-ENCONTRO
095900     IF WKS-SE-ENCONTRO
096000         SET WKS-IDX-COM DOWN BY 1
096100         ADD OUT-ABS-AMOUNT OF WORK-REG
096200             TO WKS-COM-TOTAL(WKS-IDX-COM)
096300     ELSE
096400         IF WKS-TOTAL-COMERCIANTES < WKS-TOTAL-COMERCIANTES-MAX
096500             ADD 1 TO WKS-TOTAL-COMERCIANTES
096600             SET WKS-IDX-COM TO WKS-TOTAL-COMERCIANTES
096700             MOVE WKS-COMERCIANTE-TRABAJO
096800                  TO WKS-COM-NOMBRE(WKS-IDX-COM)
096900             MOVE OUT-ABS-AMOUNT OF WORK-REG
097000                  TO WKS-COM-TOTAL(WKS-IDX-COM)
097100         END-IF
097200     END-IF.
097300 380-ACUMULAR-COMERCIANTE-E. EXIT.
097400*
097500 385-BUSCAR-COMERCIANTE-EN-TABLA SECTION.
097600*
097700*   COMPARACION EXACTA CONTRA WKS-COMERCIANTE-TRABAJO (SALIDA
097800*   DE GFP31020, YA SIN PREFIJO Y EN MAYUSCULAS); DOS
097900*   DESCRIPCIONES QUE GENEREN LA MISMA LLAVE CAEN EN EL MISMO
098000*   RENGLON.
098100     IF WKS-COM-NOMBRE(WKS-IDX-COM) =
098200        WKS-COMERCIANTE-TRABAJO
098300         SET WKS-SE-ENCONTRO TO TRUE
098400     END-IF.
098500 385-BUSCAR-COMERCIANTE-EN-TABLA-E. EXIT.
098600*
098700*-----> SERIE 390 - ACUMULA EN LA TABLA DE TENDENCIA MENSUAL POR
098800*-----> CATEGORIA (LLAVE COMPUESTA PERIODO + CATEGORIA)
098900*-----> 
099000*-----> LA LLAVE ES PERIODO (AAAA-MM) MAS CATEGORIA, NO SOLO
099100*-----> PERIODO, PORQUE EL REPORTE DE TENDENCIA (SERIE 950)
099200*-----> DESGLOSA EL GASTO DE CADA MES POR CATEGORIA, CON UN
099300*-----> SUBTOTAL AL CAMBIAR DE MES (CONTROL BREAK MANUAL, VER
099400*-----> 952/955). LA TABLA SE LLENA EN EL ORDEN DE LLEGADA DE
099500*-----> TRANSIN Y SE ORDENA HASTA LA SERIE 830, ANTES DE
099600*-----> IMPRIMIRSE.
099700 390-ACUMULAR-TENDENCIA SECTION.
099800*
099900*   TOPE DE 600 COMBINACIONES PERIODO+CATEGORIA (WKS-TOTAL-
100000*   TENDENCIA-MAX): 12 CATEGORIAS POR HASTA 50 MESES DE
100100*   HISTORIA, MARGEN MAS QUE SUFICIENTE PARA UN EXTRACTO
100200*   MENSUAL. SI SE LLEGARA A ALCANZAR EL TOPE, LOS RENGLONES
100300*   EXCEDENTES SIMPLEMENTE NO SE AGREGAN Y SU MONTO NO APARECE
100400*   EN EL DESGLOSE MENSUAL (SI EN EL TOTAL GENERAL Y POR
100500*   CATEGORIA, QUE NO DEPENDEN DE ESTA TABLA).
100600     SET WKS-NO-SE-ENCONTRO TO TRUE
100700     PERFORM 395-BUSCAR-TENDENCIA-EN-TABLA
100800               VARYING WKS-IDX-TEN FROM 1 BY 1
100900               UNTIL WKS-IDX-TEN > WKS-TOTAL-TENDENCIA
101000                  OR WKS-SE-ENCONTRO
101100     IF WKS-SE-ENCONTRO
101200         SET WKS-IDX-TEN DOWN BY 1
101300         ADD OUT-ABS-AMOUNT OF WORK-REG
101400             TO WKS-TEN-TOTAL(WKS-IDX-TEN)
101500     ELSE
101600         IF WKS-TOTAL-TENDENCIA < WKS-TOTAL-TENDENCIA-MAX
101700             ADD 1 TO WKS-TOTAL-TENDENCIA
101800             SET WKS-IDX-TEN TO WKS-TOTAL-TENDENCIA
101900             MOVE OUT-MONTH-YEAR OF WORK-REG
102000                  TO WKS-TEN-PERIODO(WKS-IDX-TEN)
102100             MOVE OUT-CATEGORY OF WORK-REG
102200                  TO WKS-TEN-CATEGORIA(WKS-IDX-TEN)
102300             MOVE OUT-ABS-AMOUNT OF WORK-REG
102400                  TO WKS-TEN-TOTAL(WKS-IDX-TEN)
102500         END-IF
102600     END-IF.
102700 390-ACUMULAR-TENDENCIA-E. EXIT.
102800*
102900 395-BUSCAR-TENDENCIA-EN-TABLA SECTION.
103000*
103100*   LLAVE COMPUESTA: SOLO SE CONSIDERA ENCONTRADO SI COINCIDEN
103200*   PERIODO Y CATEGORIA A LA VEZ; EL MISMO PERIODO CON DISTINTA
103300*   CATEGORIA (O VICEVERSA) ES UN RENGLON DIFERENTE.
103400     IF WKS-TEN-PERIODO(WKS-IDX-TEN) = OUT-MONTH-YEAR OF
103500                                        WORK-REG
103600        AND WKS-TEN-CATEGORIA(WKS-IDX-TEN) = OUT-CATEGORY
103700                                        OF WORK-REG
103800         SET WKS-SE-ENCONTRO TO TRUE
103900     END-IF.
104000 395-BUSCAR-TENDENCIA-EN-TABLA-E. EXIT.
104100*
104200*-----> SERIE 400 - PROCEDIMIENTO DE SALIDA DEL SORT: DEVUELVE
104300*-----> LOS RENGLONES YA ORDENADOS POR FECHA Y LOS ESCRIBE A
104400*-----> TRANSOUT TAL CUAL
104500*-----> 
104600*-----> ESTE PARRAFO ES OUTPUT PROCEDURE DEL SORT DE LA SERIE
104700*-----> 300; NO VUELVE A TOCAR NINGUN CAMPO DE WORK-REG, SOLO
104800*-----> LO MUEVE A TRANS-OUT (COPY GFTROU) Y ESCRIBE. LA UNICA
104900*-----> RAZON DE SER DE ESTE PASO POR SORTWORK ES GARANTIZAR
105000*-----> QUE TRANSOUT QUEDE ORDENADO POR OUT-DATE (VER CH00010
105100*-----> DEL REGISTRO DE CAMBIOS, SOLICITUD DE 1994).
105200 400-ORDENAR-Y-ESCRIBIR-SALIDA SECTION.
105300     RETURN SORTWORK
105400         AT END SET WKS-NO-HAY-MAS-SORTWORK TO TRUE
105500     END-RETURN
105600     PERFORM 405-ESCRIBIR-UN-RENGLON-SALIDA
105700               UNTIL WKS-NO-HAY-MAS-SORTWORK.
105800 400-ORDENAR-Y-ESCRIBIR-SALIDA-E. EXIT.
105900*
106000 405-ESCRIBIR-UN-RENGLON-SALIDA SECTION.
106100*
106200*   EL RETURN AL FINAL (Y NO AL INICIO DEL PARRAFO) ES EL MISMO
106300*   PATRON DE ADELANTO USADO EN 310/315: EL PRIMER RETURN YA SE
106400*   HIZO EN 400 ANTES DE ENTRAR AL PERFORM.
106500     MOVE WORK-REG TO TRANS-OUT
106600     WRITE TRANS-OUT
106700     IF FS-TRANSOUT NOT = "00"
106800         MOVE "TRANSOUT" TO WKS-ARCHIVO-EN-ERROR
106900         MOVE FS-TRANSOUT TO WKS-ESTADO-EN-ERROR
107000         PERFORM 700-ERROR-FATAL-ARCHIVO
107100     END-IF
107200     RETURN SORTWORK
107300         AT END SET WKS-NO-HAY-MAS-SORTWORK TO TRUE
107400     END-RETURN.
107500 405-ESCRIBIR-UN-RENGLON-SALIDA-E. EXIT.
107600*
107700*-----> SERIE 700 - ERROR FATAL DE ARCHIVO SECUENCIAL: SE
107800*-----> DESPLIEGA EN CONSOLA Y SE DETIENE EL PROGRAMA
107900*-----> 
108000*-----> SE CIERRAN LOS ARCHIVOS ANTES DE STOP RUN PARA QUE LOS
108100*-----> QUE YA SE ALCANZARON A ABRIR NO QUEDEN COLGADOS A NIVEL
108200*-----> DE SISTEMA OPERATIVO. NO SE INTENTA REINTENTAR LA
108300*-----> OPERACION NI SALTAR EL RENGLON: UN ESTADO DE ARCHIVO
108400*-----> DISTINTO DE "00" EN CUALQUIERA DE LAS CUATRO TERMINALES
108500*-----> SE CONSIDERA UN PROBLEMA DE OPERACION (DISCO LLENO,
108600*-----> ARCHIVO NO ASIGNADO, ETC.) QUE REQUIERE INTERVENCION
108700*-----> MANUAL, NO UNA CONDICION DE NEGOCIO.
108800 700-ERROR-FATAL-ARCHIVO SECTION.
108900     DISPLAY "GFP31000 - ERROR FATAL DE ARCHIVO"
109000     DISPLAY "ARCHIVO: " WKS-ARCHIVO-EN-ERROR
109100     DISPLAY "ESTADO : " WKS-ESTADO-EN-ERROR
109200     PERFORM 999-CERRAR-ARCHIVOS
109300     STOP RUN.
109400 700-ERROR-FATAL-ARCHIVO-E. EXIT.
109500*
109600*-----> SERIE 900 - CONSTRUYE EL REPORTE RESUMEN COMPLETO
109700*-----> 
109800*-----> EL ORDEN DE ESTE PARRAFO ES DELIBERADO: PRIMERO SE
109900*-----> ORDENAN LAS TRES TABLAS DE TRABAJO (810/820/830), LUEGO
110000*-----> SE CALCULA EL FLUJO NETO Y LA DURACION DEL PERIODO
110100*-----> (585), Y SOLO HASTA EL FINAL SE EMPIEZA A ESCRIBIR AL
110200*-----> ARCHIVO REPORTE (910 EN ADELANTE), PORQUE EL REPORTE
110300*-----> DEPENDE DE QUE TODAS LAS TABLAS YA ESTEN COMPLETAS Y
110400*-----> ORDENADAS; NO SE PUEDE IR IMPRIMIENDO SOBRE LA MARCHA
110500*-----> COMO SE HACE CON TRANSOUT EN LA SERIE 300/400.
110600 900-PRODUCIR-REPORTE SECTION.
110700     PERFORM 810-ORDENAR-CATEGORIAS
110800     PERFORM 820-ORDENAR-COMERCIANTES
110900     PERFORM 830-ORDENAR-TENDENCIA
111000     COMPUTE WKS-FLUJO-NETO =
111100             WKS-TOTAL-INGRESOS - WKS-TOTAL-GASTOS
111200     PERFORM 585-CALCULAR-DURACION
111300     PERFORM 910-ENCABEZADO-REPORTE
111400     PERFORM 920-TOTALES-GENERALES
111500     PERFORM 930-TOP5-COMERCIANTES
111600     PERFORM 940-GASTO-POR-CATEGORIA
111700     PERFORM 950-TENDENCIA-MENSUAL
111800     PERFORM 960-PERIODO-Y-RECHAZOS.
111900 900-PRODUCIR-REPORTE-E. EXIT.
112000*
112100*-----> SERIE 585 - NUMERO JULIANO Y DURACION DEL PERIODO
112200*-----> (CORREGIDO 19/03/2008: SE USA EL NUMERO JULIANO
112300*-----> COMPLETO, YA NO SE RESTABAN SOLO LOS DIAS DEL ANIO)
112400*-----> 
112500*-----> ANTES DE LA CORRECCION DE 2008 SOLO SE RESTABA EL DIA
112600*-----> JULIANO DENTRO DEL ANIO (WKS-DIAS-ANTES(MES)+DIA), LO
112700*-----> CUAL DABA UNA DURACION NEGATIVA O INCORRECTA CUANDO EL
112800*-----> PERIODO ANALIZADO CRUZABA DE UN ANIO A OTRO (POR EJEMPLO
112900*-----> UN EXTRACTO DE DICIEMBRE A ENERO). AHORA SE CALCULA EL
113000*-----> NUMERO JULIANO ABSOLUTO DE AMBAS FECHAS (VER 590) Y SE
113100*-----> RESTAN, LO CUAL FUNCIONA SIN IMPORTAR CUANTOS ANIOS
113200*-----> ABARQUE EL PERIODO.
113300 585-CALCULAR-DURACION SECTION.
113400     IF WKS-ACEPTADOS = ZERO
113500         MOVE ZERO TO WKS-DURACION-DIAS
113600     ELSE
113700         MOVE WKS-FECHA-MINIMA TO WKS-FECHA-TEXTO
113800         MOVE WKS-FECHA-ANIO-X TO WKS-JULIANO-ANIO
113900         MOVE WKS-FECHA-MES-X  TO WKS-JULIANO-MES
114000         MOVE WKS-FECHA-DIA-X  TO WKS-JULIANO-DIA
114100         PERFORM 590-CALCULAR-NUM-JULIANO
114200         MOVE WKS-JULIANO-NUMERO TO WKS-JULIANO-MIN
114300         MOVE WKS-FECHA-MAXIMA TO WKS-FECHA-TEXTO
114400         MOVE WKS-FECHA-ANIO-X TO WKS-JULIANO-ANIO
114500         MOVE WKS-FECHA-MES-X  TO WKS-JULIANO-MES
114600         MOVE WKS-FECHA-DIA-X  TO WKS-JULIANO-DIA
114700         PERFORM 590-CALCULAR-NUM-JULIANO
114800         MOVE WKS-JULIANO-NUMERO TO WKS-JULIANO-MAX
114900         COMPUTE WKS-DURACION-DIAS =
115000                 WKS-JULIANO-MAX - WKS-JULIANO-MIN
115100     END-IF.
115200 585-CALCULAR-DURACION-E. EXIT.
115300*
115400*-----> SERIE 590 - NUMERO JULIANO APROXIMADO: DIAS DESDE EL
115500*-----> ANIO 0000 HASTA LA FECHA, USANDO LA TABLA DE DIAS
115600*-----> ACUMULADOS ANTES DEL MES MAS EL CONTEO DE BISIESTOS
115700*-----> POR TRUNCAMIENTO ENTERO (FLOOR) DE LA DIVISION COMP
115800*-----> 
115900*-----> NO SE NECESITA UN NUMERO JULIANO EXACTO, SOLO UNA CIFRA
116000*-----> QUE CREZCA DE FORMA CONSISTENTE PARA PODER RESTAR DOS
116100*-----> FECHAS Y OBTENER LA CANTIDAD DE DIAS ENTRE ELLAS; POR
116200*-----> ESO EL CONTEO DE BISIESTOS SE APROXIMA CON TRES
116300*-----> DIVISIONES ENTERAS (ENTRE 4, ENTRE 100 Y ENTRE 400) EN
116400*-----> LUGAR DE RECORRER ANIO POR ANIO, IGUAL QUE EN 344.
116500 590-CALCULAR-NUM-JULIANO SECTION.
116600     SET WKS-IDX-DAM TO WKS-JULIANO-MES
116700     MOVE ZERO TO WKS-JULIANO-DIAS-BISI
116800     DIVIDE WKS-JULIANO-ANIO BY 4
116900            GIVING WKS-COCIENTE-AUX
117000     ADD WKS-COCIENTE-AUX TO WKS-JULIANO-DIAS-BISI
117100     DIVIDE WKS-JULIANO-ANIO BY 100
117200            GIVING WKS-COCIENTE-AUX
117300     SUBTRACT WKS-COCIENTE-AUX FROM WKS-JULIANO-DIAS-BISI
117400     DIVIDE WKS-JULIANO-ANIO BY 400
117500            GIVING WKS-COCIENTE-AUX
117600     ADD WKS-COCIENTE-AUX TO WKS-JULIANO-DIAS-BISI
117700     COMPUTE WKS-JULIANO-NUMERO =
117800             (WKS-JULIANO-ANIO * 365) + WKS-JULIANO-DIAS-BISI +
117900             WKS-DIAS-ANTES(WKS-IDX-DAM) + WKS-JULIANO-DIA.
118000 590-CALCULAR-NUM-JULIANO-E. EXIT.
118100*
118200*-----> SERIE 810 - ORDENA LA TABLA DE CATEGORIAS DESCENDENTE
118300*-----> POR TOTAL, POR SELECCION (COMO EN LOS PROGRAMAS DE
118400*-----> EDADES DEL SEMILLERO)
118500*-----> 
118600*-----> EL ORDENAMIENTO POR SELECCION SE ESCOGIO POR SER EL
118700*-----> METODO ESTANDAR DEL SEMILLERO PARA TABLAS PEQUENAS EN
118800*-----> MEMORIA (12 CATEGORIAS A LO SUMO); NO SE JUSTIFICA UN
118900*-----> METODO MAS ELABORADO PARA UNA TABLA DE ESTE TAMANO. EL
119000*-----> PROMEDIO Y EL PORCENTAJE (815/817) SE CALCULAN ANTES DE
119100*-----> ORDENAR PARA QUE VIAJEN JUNTO CON CADA RENGLON AL
119200*-----> INTERCAMBIARSE.
119300 810-ORDENAR-CATEGORIAS SECTION.
119400     PERFORM 815-CALCULAR-PROM-Y-PORC-CAT
119500     PERFORM 812-ORDENAR-UNA-CATEGORIA
119600               VARYING WKS-AUX-I FROM 1 BY 1
119700               UNTIL WKS-AUX-I > WKS-TOTAL-CATEGORIAS-REP.
119800 810-ORDENAR-CATEGORIAS-E. EXIT.
119900*
120000 812-ORDENAR-UNA-CATEGORIA SECTION.
120100*
120200*   BUSCA EL RENGLON DE MAYOR TOTAL ENTRE WKS-AUX-I Y EL FINAL
120300*   DE LA TABLA (813) Y LO INTERCAMBIA CON LA POSICION WKS-AUX-I
120400*   SI NO ES EL MISMO; ASI, EN CADA VUELTA DEL PERFORM VARYING
120500*   DE 810, EL RENGLON MAS GRANDE RESTANTE QUEDA COLOCADO EN SU
120600*   POSICION FINAL.
120700     MOVE WKS-AUX-I TO WKS-AUX-MAYOR
120800     PERFORM 813-BUSCAR-MAYOR-CATEGORIA
120900               VARYING WKS-AUX-J FROM WKS-AUX-I BY 1
121000               UNTIL WKS-AUX-J > WKS-TOTAL-CATEGORIAS-REP
121100     IF WKS-AUX-MAYOR NOT = WKS-AUX-I
121200         SET WKS-IDX-CAT TO WKS-AUX-I
121300         MOVE WKS-CAT-ENTRY(WKS-IDX-CAT)
121400              TO WKS-CAT-ENTRY-TEMP
121500         SET WKS-IDX-CAT TO WKS-AUX-MAYOR
121600         MOVE WKS-CAT-ENTRY(WKS-IDX-CAT)
121700              TO WKS-CAT-ENTRY(WKS-AUX-I)
121800         MOVE WKS-CAT-ENTRY-TEMP
121900              TO WKS-CAT-ENTRY(WKS-AUX-MAYOR)
122000     END-IF.
122100 812-ORDENAR-UNA-CATEGORIA-E. EXIT.
122200*
122300 813-BUSCAR-MAYOR-CATEGORIA SECTION.
122400*
122500*   COMPARA EL TOTAL DEL RENGLON WKS-AUX-J CONTRA EL MAYOR
122600*   ENCONTRADO HASTA AHORA (WKS-AUX-MAYOR); SOLO ACTUALIZA
122700*   CUANDO ES ESTRICTAMENTE MAYOR, ASI QUE ANTE UN EMPATE GANA
122800*   EL RENGLON DE MENOR INDICE.
122900     SET WKS-IDX-CAT TO WKS-AUX-J
123000     IF WKS-CAT-TOTAL(WKS-IDX-CAT) >
123100        WKS-CAT-TOTAL(WKS-AUX-MAYOR)
123200         MOVE WKS-AUX-J TO WKS-AUX-MAYOR
123300     END-IF.
123400 813-BUSCAR-MAYOR-CATEGORIA-E. EXIT.
123500*
123600 815-CALCULAR-PROM-Y-PORC-CAT SECTION.
123700     PERFORM 817-CALCULAR-PROM-Y-PORC-UNA-CAT
123800               VARYING WKS-IDX-CAT FROM 1 BY 1
123900               UNTIL WKS-IDX-CAT > WKS-TOTAL-CATEGORIAS-REP.
124000 815-CALCULAR-PROM-Y-PORC-CAT-E. EXIT.
124100*
124200 817-CALCULAR-PROM-Y-PORC-UNA-CAT SECTION.
124300     IF WKS-CAT-CONTADOR(WKS-IDX-CAT) > ZERO
124400         COMPUTE WKS-CAT-PROMEDIO(WKS-IDX-CAT) ROUNDED =
124500                 WKS-CAT-TOTAL(WKS-IDX-CAT) /
124600                 WKS-CAT-CONTADOR(WKS-IDX-CAT)
124700     END-IF
124800     IF WKS-TOTAL-GASTOS > ZERO
124900         COMPUTE WKS-CAT-PORCENTAJE(WKS-IDX-CAT) ROUNDED =
125000                 (WKS-CAT-TOTAL(WKS-IDX-CAT) /
125100                  WKS-TOTAL-GASTOS) * 100
125200     END-IF.
125300 817-CALCULAR-PROM-Y-PORC-UNA-CAT-E. EXIT.
125400*
125500*-----> SERIE 820 - ORDENA LA TABLA DE COMERCIANTES DESCENDENTE
125600*-----> POR TOTAL. SOLO SE NECESITAN LOS PRIMEROS 5, PERO SE
125700*-----> ORDENA COMPLETA POR SIMPLICIDAD, IGUAL QUE 810
125800*-----> 
125900*-----> SE CONSIDERO ORDENAR SOLO PARCIALMENTE (SELECCIONAR LOS
126000*-----> 5 MAYORES SIN ORDENAR EL RESTO), PERO CON EL TOPE DE
126100*-----> 2000 COMERCIANTES (WKS-TOTAL-COMERCIANTES-MAX) EL COSTO
126200*-----> DE UN ORDENAMIENTO COMPLETO POR SELECCION ES ACEPTABLE
126300*-----> Y EL PARRAFO QUEDA IDENTICO EN ESTRUCTURA AL DE 810,
126400*-----> LO QUE FACILITA EL MANTENIMIENTO.
126500 820-ORDENAR-COMERCIANTES SECTION.
126600     IF WKS-TOTAL-COMERCIANTES > ZERO
126700         PERFORM 822-ORDENAR-UN-COMERCIANTE
126800                   VARYING WKS-AUX-I FROM 1 BY 1
126900                   UNTIL WKS-AUX-I > WKS-TOTAL-COMERCIANTES
127000     END-IF.
127100 820-ORDENAR-COMERCIANTES-E. EXIT.
127200*
127300 822-ORDENAR-UN-COMERCIANTE SECTION.
127400*
127500*   MISMO ALGORITMO DE 812, APLICADO A WKS-TABLA-COMERCIANTES;
127600*   SE DUPLICA EL PARRAFO EN LUGAR DE GENERALIZARLO CON UN
127700*   INDICE DE TABLA POR PARAMETRO PORQUE LAS TRES TABLAS (CAT,
127800*   COMERCIANTE, TENDENCIA) TIENEN RENGLONES DE DISTINTO TAMANO
127900*   Y CAMPOS DE COMPARACION DISTINTOS.
128000     MOVE WKS-AUX-I TO WKS-AUX-MAYOR
128100     PERFORM 823-BUSCAR-MAYOR-COMERCIANTE
128200               VARYING WKS-AUX-J FROM WKS-AUX-I BY 1
128300               UNTIL WKS-AUX-J > WKS-TOTAL-COMERCIANTES
128400     IF WKS-AUX-MAYOR NOT = WKS-AUX-I
128500         SET WKS-IDX-COM TO WKS-AUX-I
128600         MOVE WKS-COM-ENTRY(WKS-IDX-COM)
128700              TO WKS-COM-ENTRY-TEMP
128800         SET WKS-IDX-COM TO WKS-AUX-MAYOR
128900         MOVE WKS-COM-ENTRY(WKS-IDX-COM)
129000              TO WKS-COM-ENTRY(WKS-AUX-I)
129100         MOVE WKS-COM-ENTRY-TEMP
129200              TO WKS-COM-ENTRY(WKS-AUX-MAYOR)
129300     END-IF.
129400 822-ORDENAR-UN-COMERCIANTE-E. EXIT.
129500*
129600 823-BUSCAR-MAYOR-COMERCIANTE SECTION.
129700*
129800*   MISMO CRITERIO DE 813, APLICADO AL TOTAL POR COMERCIANTE.
129900     SET WKS-IDX-COM TO WKS-AUX-J
130000     IF WKS-COM-TOTAL(WKS-IDX-COM) >
130100        WKS-COM-TOTAL(WKS-AUX-MAYOR)
130200         MOVE WKS-AUX-J TO WKS-AUX-MAYOR
130300     END-IF.
130400 823-BUSCAR-MAYOR-COMERCIANTE-E. EXIT.
130500*
130600*-----> SERIE 830 - ORDENA LA TABLA DE TENDENCIA ASCENDENTE POR
130700*-----> PERIODO Y, DENTRO DEL MISMO PERIODO, POR CATEGORIA, PARA
130800*-----> QUE EL CONTROL BREAK DEL REPORTE (SERIE 950) FUNCIONE
130900*-----> 
131000*-----> A DIFERENCIA DE 810/820 (DESCENDENTE POR TOTAL), AQUI EL
131100*-----> ORDEN ES ASCENDENTE POR LLAVE (PERIODO, CATEGORIA), NO
131200*-----> POR MONTO, PORQUE EL REPORTE DE TENDENCIA NECESITA LEER
131300*-----> LOS RENGLONES EN SECUENCIA CRONOLOGICA PARA DETECTAR EL
131400*-----> CAMBIO DE MES E IMPRIMIR EL SUBTOTAL CORRESPONDIENTE
131500*-----> (VER 952).
131600 830-ORDENAR-TENDENCIA SECTION.
131700     IF WKS-TOTAL-TENDENCIA > ZERO
131800         PERFORM 832-ORDENAR-UNA-TENDENCIA
131900                   VARYING WKS-AUX-I FROM 1 BY 1
132000                   UNTIL WKS-AUX-I > WKS-TOTAL-TENDENCIA
132100     END-IF.
132200 830-ORDENAR-TENDENCIA-E. EXIT.
132300*
132400 832-ORDENAR-UNA-TENDENCIA SECTION.
132500*
132600*   MISMO ALGORITMO DE 812/822, PERO ASCENDENTE Y POR LLAVE
132700*   COMPUESTA (PERIODO, CATEGORIA) EN LUGAR DE DESCENDENTE POR
132800*   TOTAL; VER LA COMPARACION EN 833.
132900     MOVE WKS-AUX-I TO WKS-AUX-MAYOR
133000     PERFORM 833-BUSCAR-MAYOR-TENDENCIA
133100               VARYING WKS-AUX-J FROM WKS-AUX-I BY 1
133200               UNTIL WKS-AUX-J > WKS-TOTAL-TENDENCIA
133300     IF WKS-AUX-MAYOR NOT = WKS-AUX-I
133400         SET WKS-IDX-TEN TO WKS-AUX-I
133500         MOVE WKS-TEN-ENTRY(WKS-IDX-TEN)
133600              TO WKS-TEN-ENTRY-TEMP
133700         SET WKS-IDX-TEN TO WKS-AUX-MAYOR
133800         MOVE WKS-TEN-ENTRY(WKS-IDX-TEN)
133900              TO WKS-TEN-ENTRY(WKS-AUX-I)
134000         MOVE WKS-TEN-ENTRY-TEMP
134100              TO WKS-TEN-ENTRY(WKS-AUX-MAYOR)
134200     END-IF.
134300 832-ORDENAR-UNA-TENDENCIA-E. EXIT.
134400*
134500 833-BUSCAR-MAYOR-TENDENCIA SECTION.
134600*
134700*   AQUI "MAYOR" ES EN EL SENTIDO DE ORDEN DE LLAVE, NO DE
134800*   MONTO: GANA EL RENGLON CON PERIODO MENOR, Y A IGUAL PERIODO
134900*   EL DE CATEGORIA MENOR, PORQUE 830 ORDENA ASCENDENTE.
135000     IF WKS-TEN-PERIODO(WKS-AUX-J) <
135100        WKS-TEN-PERIODO(WKS-AUX-MAYOR)
135200        OR (WKS-TEN-PERIODO(WKS-AUX-J) =
135300            WKS-TEN-PERIODO(WKS-AUX-MAYOR)
135400        AND WKS-TEN-CATEGORIA(WKS-AUX-J) <
135500            WKS-TEN-CATEGORIA(WKS-AUX-MAYOR))
135600         MOVE WKS-AUX-J TO WKS-AUX-MAYOR
135700     END-IF.
135800 833-BUSCAR-MAYOR-TENDENCIA-E. EXIT.
135900*
136000*-----> SERIE 910 - ENCABEZADO DEL REPORTE
136100*-----> 
136200*-----> EL ENCABEZADO SE IMPRIME UNA SOLA VEZ, AL INICIO DEL
136300*-----> REPORTE; ESTE PROGRAMA NO MANEJA SALTO DE PAGINA NI
136400*-----> ENCABEZADO REPETIDO POR PAGINA PORQUE EL REPORTE RESUMEN
136500*-----> SIEMPRE CABE EN UNA CORRIDA (NO HAY DETALLE POR
136600*-----> TRANSACCION, SOLO TOTALES Y TABLAS DE TAMANO ACOTADO).
136700 910-ENCABEZADO-REPORTE SECTION.
136800     ADD 1 TO WKS-CONTADOR-PAGINA
136900     MOVE SPACES TO WKS-LINEA-ARMADA
137000     MOVE "PERSONAL FINANCE EXPENSE CLASSIFIER - SUMMARY REPORT"
137100          TO WKS-LINEA-ARMADA(20:53)
137200     PERFORM 970-ESCRIBIR-LINEA
137300     MOVE SPACES TO WKS-LINEA-ARMADA
137400     STRING "RUN DATE: " WKS-FECHA-CORRIDA
137500            "     PAGE: " WKS-CONTADOR-PAGINA
137600            DELIMITED BY SIZE INTO WKS-LINEA-ARMADA
137700     PERFORM 970-ESCRIBIR-LINEA
137800     MOVE SPACES TO WKS-LINEA-ARMADA
137900     PERFORM 970-ESCRIBIR-LINEA.
138000 910-ENCABEZADO-REPORTE-E. EXIT.
138100*
138200*-----> SERIE 920 - TOTALES GENERALES: TRANSACCIONES, GASTOS,
138300*-----> INGRESOS Y FLUJO NETO CON BANDERA SURPLUS/DEFICIT
138400*-----> 
138500*-----> "TRANSACTIONS" AQUI ES WKS-ACEPTADOS (LEIDOS MENOS
138600*-----> RECHAZADOS), NO WKS-LEIDOS-TRANSIN; LOS RECHAZADOS SE
138700*-----> REPORTAN APARTE, EN LA SERIE 960. EL FLUJO NETO ES
138800*-----> INGRESOS MENOS GASTOS (AMBOS EN VALOR ABSOLUTO); SI ES
138900*-----> NEGATIVO O CERO EL PERIODO SE MARCA "DEFICIT", SI ES
139000*-----> POSITIVO SE MARCA "SURPLUS".
139100 920-TOTALES-GENERALES SECTION.
139200     MOVE SPACES TO WKS-LINEA-ARMADA
139300     MOVE "OVERALL TOTALS" TO WKS-LINEA-ARMADA(1:14)
139400     PERFORM 970-ESCRIBIR-LINEA
139500     MOVE WKS-ACEPTADOS TO WKS-LINEA-EDIT-CONT
139600     MOVE SPACES TO WKS-LINEA-ARMADA
139700     STRING "TOTAL TRANSACTIONS " WKS-LINEA-EDIT-CONT
139800            DELIMITED BY SIZE INTO WKS-LINEA-ARMADA
139900     PERFORM 970-ESCRIBIR-LINEA
140000     MOVE WKS-TOTAL-GASTOS TO WKS-LINEA-EDIT-MONTO
140100     MOVE SPACES TO WKS-LINEA-ARMADA
140200     STRING "TOTAL EXPENSES   " WKS-LINEA-EDIT-MONTO
140300            DELIMITED BY SIZE INTO WKS-LINEA-ARMADA
140400     PERFORM 970-ESCRIBIR-LINEA
140500     MOVE WKS-TOTAL-INGRESOS TO WKS-LINEA-EDIT-MONTO
140600     MOVE SPACES TO WKS-LINEA-ARMADA
140700     STRING "TOTAL INCOME     " WKS-LINEA-EDIT-MONTO
140800            DELIMITED BY SIZE INTO WKS-LINEA-ARMADA
140900     PERFORM 970-ESCRIBIR-LINEA
141000     IF WKS-FLUJO-NETO >= ZERO
141100         MOVE "SURPLUS" TO WKS-INDICADOR-FLUJO
141200     ELSE
141300         MOVE "DEFICIT" TO WKS-INDICADOR-FLUJO
141400     END-IF
141500     MOVE WKS-FLUJO-NETO TO WKS-LINEA-EDIT-MONTO
141600     MOVE SPACES TO WKS-LINEA-ARMADA
141700     STRING "NET CASH FLOW    " WKS-LINEA-EDIT-MONTO
141800            "   " WKS-INDICADOR-FLUJO
141900            DELIMITED BY SIZE INTO WKS-LINEA-ARMADA
142000     PERFORM 970-ESCRIBIR-LINEA
142100     MOVE SPACES TO WKS-LINEA-ARMADA
142200     PERFORM 970-ESCRIBIR-LINEA.
142300 920-TOTALES-GENERALES-E. EXIT.
142400*
142500*-----> SERIE 930 - TABLA DE LOS 5 COMERCIANTES CON MAYOR GASTO
142600*-----> 
142700*-----> SI HAY MENOS DE 5 COMERCIANTES DISTINTOS SE IMPRIMEN
142800*-----> LOS QUE HAYA (VER EL LIMITE DOBLE DE 935: POR INDICE Y
142900*-----> POR WKS-TOTAL-COMERCIANTES); SI NO HUBO NINGUN GASTO EN
143000*-----> LA CORRIDA SE IMPRIME LA LEYENDA "(NO EXPENSE
143100*-----> TRANSACTIONS)" EN LUGAR DE UNA TABLA VACIA.
143200 930-TOP5-COMERCIANTES SECTION.
143300     MOVE SPACES TO WKS-LINEA-ARMADA
143400     MOVE "TOP 5 MERCHANTS" TO WKS-LINEA-ARMADA(1:15)
143500     PERFORM 970-ESCRIBIR-LINEA
143600     MOVE SPACES TO WKS-LINEA-ARMADA
143700     MOVE "RK" TO WKS-LINEA-ARMADA(1:2)
143800     MOVE "MERCHANT" TO WKS-LINEA-ARMADA(4:8)
143900     MOVE "TOTAL SPENT" TO WKS-LINEA-ARMADA(59:11)
144000     MOVE "PCT" TO WKS-LINEA-ARMADA(75:3)
144100     PERFORM 970-ESCRIBIR-LINEA
144200     IF WKS-TOTAL-COMERCIANTES = ZERO
144300         MOVE SPACES TO WKS-LINEA-ARMADA
144400         MOVE "(NO EXPENSE TRANSACTIONS)" TO
144500              WKS-LINEA-ARMADA(4:25)
144600         PERFORM 970-ESCRIBIR-LINEA
144700     ELSE
144800         PERFORM 935-IMPRIMIR-UN-COMERCIANTE-TOP5
144900                   VARYING WKS-IDX-COM FROM 1 BY 1
145000                   UNTIL WKS-IDX-COM > 5
145100                      OR WKS-IDX-COM > WKS-TOTAL-COMERCIANTES
145200     END-IF
145300     MOVE SPACES TO WKS-LINEA-ARMADA
145400     PERFORM 970-ESCRIBIR-LINEA.
145500 930-TOP5-COMERCIANTES-E. EXIT.
145600*
145700 935-IMPRIMIR-UN-COMERCIANTE-TOP5 SECTION.
145800*
145900*   EL PORCENTAJE DE CADA COMERCIANTE SE CALCULA SOBRE
146000*   WKS-TOTAL-GASTOS (TODOS LOS GASTOS DE LA CORRIDA), NO SOBRE
146100*   LA SUMA DE LOS 5 COMERCIANTES DEL TOP; POR ESO LOS 5
146200*   PORCENTAJES NO NECESARIAMENTE SUMAN 100%.
146300     MOVE SPACES TO WKS-LINEA-ARMADA
146400     MOVE WKS-IDX-COM TO WKS-LINEA-ARMADA(1:2)
146500     MOVE WKS-COM-NOMBRE(WKS-IDX-COM) TO
146600          WKS-LINEA-ARMADA(4:50)
146700     MOVE WKS-COM-TOTAL(WKS-IDX-COM) TO
146800          WKS-LINEA-EDIT-MONTO
146900     MOVE WKS-LINEA-EDIT-MONTO TO
147000          WKS-LINEA-ARMADA(56:14)
147100     IF WKS-TOTAL-GASTOS > ZERO
147200         COMPUTE WKS-LINEA-EDIT-PORC ROUNDED =
147300                 (WKS-COM-TOTAL(WKS-IDX-COM) /
147400                  WKS-TOTAL-GASTOS) * 100
147500     ELSE
147600         MOVE ZERO TO WKS-LINEA-EDIT-PORC
147700     END-IF
147800     MOVE WKS-LINEA-EDIT-PORC TO WKS-LINEA-ARMADA(73:5)
147900     MOVE "%" TO WKS-LINEA-ARMADA(78:1)
148000     PERFORM 970-ESCRIBIR-LINEA.
148100 935-IMPRIMIR-UN-COMERCIANTE-TOP5-E. EXIT.
148200*
148300*-----> SERIE 940 - GASTO POR CATEGORIA, DESCENDENTE, SOLO LAS
148400*-----> CATEGORIAS CON AL MENOS UN MOVIMIENTO
148500*-----> 
148600*-----> LAS CATEGORIAS SIN MOVIMIENTOS (WKS-CAT-CONTADOR = CERO)
148700*-----> NO SE IMPRIMEN (VER LA CONDICION EN 945); ESTO INCLUYE A
148800*-----> "OTHER" CUANDO TODA LA DESCRIPCION SI PUDO CLASIFICARSE
148900*-----> EN LAS 11 CATEGORIAS CONOCIDAS DE GFCTAB (VER TICKET
149000*-----> 00871 EN EL REGISTRO DE CAMBIOS).
149100 940-GASTO-POR-CATEGORIA SECTION.
149200     MOVE SPACES TO WKS-LINEA-ARMADA
149300     MOVE "SPENDING BY CATEGORY" TO WKS-LINEA-ARMADA(1:20)
149400     PERFORM 970-ESCRIBIR-LINEA
149500     MOVE SPACES TO WKS-LINEA-ARMADA
149600     MOVE "CATEGORY" TO WKS-LINEA-ARMADA(1:8)
149700     MOVE "COUNT" TO WKS-LINEA-ARMADA(28:5)
149800     MOVE "TOTAL SPENT" TO WKS-LINEA-ARMADA(37:11)
149900     MOVE "AVG/TXN" TO WKS-LINEA-ARMADA(53:7)
150000     MOVE "PCT" TO WKS-LINEA-ARMADA(65:3)
150100     PERFORM 970-ESCRIBIR-LINEA
150200     PERFORM 945-IMPRIMIR-UNA-CATEGORIA
150300               VARYING WKS-IDX-CAT FROM 1 BY 1
150400               UNTIL WKS-IDX-CAT > WKS-TOTAL-CATEGORIAS-REP
150500     MOVE SPACES TO WKS-LINEA-ARMADA
150600     PERFORM 970-ESCRIBIR-LINEA.
150700 940-GASTO-POR-CATEGORIA-E. EXIT.
150800*
150900 945-IMPRIMIR-UNA-CATEGORIA SECTION.
151000*
151100*   IGUAL QUE EN 935, EL PORCENTAJE ES SOBRE EL TOTAL GENERAL
151200*   DE GASTOS; EL PROMEDIO POR TRANSACCION (WKS-CAT-PROMEDIO)
151300*   YA VIENE CALCULADO DESDE 817, ANTES DE ORDENAR.
151400     IF WKS-CAT-CONTADOR(WKS-IDX-CAT) > ZERO
151500         MOVE SPACES TO WKS-LINEA-ARMADA
151600         MOVE WKS-CAT-NOMBRE(WKS-IDX-CAT) TO
151700              WKS-LINEA-ARMADA(1:24)
151800         MOVE WKS-CAT-CONTADOR(WKS-IDX-CAT) TO
151900              WKS-LINEA-EDIT-CONT
152000         MOVE WKS-LINEA-EDIT-CONT TO
152100              WKS-LINEA-ARMADA(26:7)
152200         MOVE WKS-CAT-TOTAL(WKS-IDX-CAT) TO
152300              WKS-LINEA-EDIT-MONTO
152400         MOVE WKS-LINEA-EDIT-MONTO TO
152500              WKS-LINEA-ARMADA(34:14)
152600         MOVE WKS-CAT-PROMEDIO(WKS-IDX-CAT) TO
152700              WKS-LINEA-EDIT-PROMEDIO
152800         MOVE WKS-LINEA-EDIT-PROMEDIO TO
152900              WKS-LINEA-ARMADA(50:10)
153000         MOVE WKS-CAT-PORCENTAJE(WKS-IDX-CAT) TO
153100              WKS-LINEA-EDIT-PORC
153200         MOVE WKS-LINEA-EDIT-PORC TO
153300              WKS-LINEA-ARMADA(63:5)
153400         MOVE "%" TO WKS-LINEA-ARMADA(68:1)
153500         PERFORM 970-ESCRIBIR-LINEA
153600     END-IF.
153700 945-IMPRIMIR-UNA-CATEGORIA-E. EXIT.
153800*
153900*-----> SERIE 950 - TENDENCIA MENSUAL POR CATEGORIA, CON CONTROL
154000*-----> BREAK MANUAL AL CAMBIAR DE PERIODO (LA TABLA YA VIENE
154100*-----> ORDENADA POR PERIODO/CATEGORIA DESDE 830)
154200*-----> 
154300*-----> EL CONTROL BREAK ES MANUAL (COMPARAR WKS-TEN-PERIODO
154400*-----> CONTRA WKS-TEN-PERIODO-ACT EN 952) PORQUE ESTE PROGRAMA
154500*-----> NO USA REPORT WRITER; EL SUBTOTAL DEL ULTIMO MES SE
154600*-----> IMPRIME FUERA DEL PERFORM, DESPUES DEL CICLO (VER LA
154700*-----> LLAMADA A 955 EN 950), PORQUE EL CAMBIO DE PERIODO NUNCA
154800*-----> SE DETECTA PARA EL ULTIMO GRUPO.
154900 950-TENDENCIA-MENSUAL SECTION.
155000     MOVE SPACES TO WKS-LINEA-ARMADA
155100     MOVE "MONTHLY CATEGORY TREND" TO WKS-LINEA-ARMADA(1:22)
155200     PERFORM 970-ESCRIBIR-LINEA
155300     IF WKS-TOTAL-TENDENCIA = ZERO
155400         MOVE SPACES TO WKS-LINEA-ARMADA
155500         MOVE "(NO EXPENSE TRANSACTIONS)" TO
155600              WKS-LINEA-ARMADA(1:25)
155700         PERFORM 970-ESCRIBIR-LINEA
155800     ELSE
155900         MOVE LOW-VALUES TO WKS-TEN-PERIODO-ACT
156000         MOVE ZERO TO WKS-TEN-SUBTOTAL
156100         PERFORM 952-IMPRIMIR-UNA-TENDENCIA
156200                   VARYING WKS-IDX-TEN FROM 1 BY 1
156300                   UNTIL WKS-IDX-TEN > WKS-TOTAL-TENDENCIA
156400         PERFORM 955-IMPRIMIR-SUBTOTAL-MES
156500         MOVE SPACES TO WKS-LINEA-ARMADA
156600         MOVE WKS-TOTAL-GASTOS TO WKS-LINEA-EDIT-MONTO
156700         STRING "GRAND TOTAL         " WKS-LINEA-EDIT-MONTO
156800                DELIMITED BY SIZE INTO WKS-LINEA-ARMADA
156900         PERFORM 970-ESCRIBIR-LINEA
157000     END-IF
157100     MOVE SPACES TO WKS-LINEA-ARMADA
157200     PERFORM 970-ESCRIBIR-LINEA.
157300 950-TENDENCIA-MENSUAL-E. EXIT.
157400*
157500 952-IMPRIMIR-UNA-TENDENCIA SECTION.
157600*
157700*   EL PRIMER RENGLON DE LA TABLA NUNCA DISPARA EL SUBTOTAL
157800*   (SE PROTEGE CON LA COMPARACION CONTRA LOW-VALUES), PORQUE
157900*   TODAVIA NO HAY UN MES ANTERIOR QUE CERRAR; A PARTIR DEL
158000*   SEGUNDO CAMBIO DE PERIODO SI SE IMPRIME EL SUBTOTAL DEL MES
158100*   QUE TERMINA.
158200     IF WKS-TEN-PERIODO(WKS-IDX-TEN) NOT =
158300        WKS-TEN-PERIODO-ACT
158400         IF WKS-TEN-PERIODO-ACT NOT = LOW-VALUES
158500             PERFORM 955-IMPRIMIR-SUBTOTAL-MES
158600         END-IF
158700         MOVE WKS-TEN-PERIODO(WKS-IDX-TEN)
158800              TO WKS-TEN-PERIODO-ACT
158900         MOVE ZERO TO WKS-TEN-SUBTOTAL
159000         MOVE SPACES TO WKS-LINEA-ARMADA
159100         STRING "PERIOD " WKS-TEN-PERIODO-ACT
159200                DELIMITED BY SIZE INTO WKS-LINEA-ARMADA
159300         PERFORM 970-ESCRIBIR-LINEA
159400     END-IF
159500     MOVE SPACES TO WKS-LINEA-ARMADA
159600     MOVE WKS-TEN-CATEGORIA(WKS-IDX-TEN) TO
159700          WKS-LINEA-ARMADA(4:24)
159800     MOVE WKS-TEN-TOTAL(WKS-IDX-TEN) TO
159900          WKS-LINEA-EDIT-MONTO
160000     MOVE WKS-LINEA-EDIT-MONTO TO
160100          WKS-LINEA-ARMADA(32:14)
160200     PERFORM 970-ESCRIBIR-LINEA
160300     ADD WKS-TEN-TOTAL(WKS-IDX-TEN) TO WKS-TEN-SUBTOTAL.
160400 952-IMPRIMIR-UNA-TENDENCIA-E. EXIT.
160500*
160600 955-IMPRIMIR-SUBTOTAL-MES SECTION.
160700*
160800*   ESTE PARRAFO LO INVOCAN DOS LUGARES DISTINTOS: 952 (AL
160900*   DETECTAR CAMBIO DE PERIODO) Y 950 (AL TERMINAR EL CICLO,
161000*   PARA EL SUBTOTAL DEL ULTIMO MES); EN AMBOS CASOS IMPRIME
161100*   WKS-TEN-SUBTOTAL TAL COMO ESTA ACUMULADO EN ESE MOMENTO.
161200     MOVE SPACES TO WKS-LINEA-ARMADA
161300     MOVE WKS-TEN-SUBTOTAL TO WKS-LINEA-EDIT-MONTO
161400     STRING "  MONTH SUBTOTAL   " WKS-LINEA-EDIT-MONTO
161500            DELIMITED BY SIZE INTO WKS-LINEA-ARMADA
161600     PERFORM 970-ESCRIBIR-LINEA.
161700 955-IMPRIMIR-SUBTOTAL-MES-E. EXIT.
161800*
161900*-----> SERIE 960 - PERIODO DE ANALISIS Y CONTEO DE RECHAZOS
162000*-----> 
162100*-----> EL RENGLON "DURATION (DAYS)" USA WKS-DURACION-DIAS, YA
162200*-----> CALCULADO EN LA SERIE 585 A PARTIR DEL NUMERO JULIANO;
162300*-----> SI NO HUBO RENGLONES ACEPTADOS SE IMPRIME LA LEYENDA
162400*-----> "(NO ACCEPTED TRANSACTIONS)" EN SU LUGAR PARA NO MOSTRAR
162500*-----> UN RANGO DE FECHAS SIN SENTIDO (HIGH-VALUES/LOW-VALUES).
162600 960-PERIODO-Y-RECHAZOS SECTION.
162700     MOVE SPACES TO WKS-LINEA-ARMADA
162800     MOVE "ANALYSIS PERIOD" TO WKS-LINEA-ARMADA(1:15)
162900     PERFORM 970-ESCRIBIR-LINEA
163000     MOVE SPACES TO WKS-LINEA-ARMADA
163100     IF WKS-ACEPTADOS = ZERO
163200         MOVE "(NO ACCEPTED TRANSACTIONS)" TO
163300              WKS-LINEA-ARMADA(1:26)
163400     ELSE
163500         STRING "START " WKS-FECHA-MINIMA
163600                "   END " WKS-FECHA-MAXIMA
163700                "   DURATION (DAYS) " WKS-DURACION-DIAS
163800                DELIMITED BY SIZE INTO WKS-LINEA-ARMADA
163900     END-IF
164000     PERFORM 970-ESCRIBIR-LINEA
164100     MOVE SPACES TO WKS-LINEA-ARMADA
164200     PERFORM 970-ESCRIBIR-LINEA
164300     MOVE SPACES TO WKS-LINEA-ARMADA
164400     MOVE "REJECTED RECORDS" TO WKS-LINEA-ARMADA(1:16)
164500     PERFORM 970-ESCRIBIR-LINEA
164600     MOVE SPACES TO WKS-LINEA-ARMADA
164700     MOVE WKS-RECHAZADOS TO WKS-LINEA-EDIT-CONT
164800     STRING "TOTAL REJECTED    " WKS-LINEA-EDIT-CONT
164900            DELIMITED BY SIZE INTO WKS-LINEA-ARMADA
165000     PERFORM 970-ESCRIBIR-LINEA
165100     MOVE SPACES TO WKS-LINEA-ARMADA
165200     MOVE WKS-RECHAZADOS-MONTO TO WKS-LINEA-EDIT-CONT
165300     STRING "  INVALID AMOUNT  " WKS-LINEA-EDIT-CONT
165400            DELIMITED BY SIZE INTO WKS-LINEA-ARMADA
165500     PERFORM 970-ESCRIBIR-LINEA
165600     MOVE SPACES TO WKS-LINEA-ARMADA
165700     MOVE WKS-RECHAZADOS-FECHA TO WKS-LINEA-EDIT-CONT
165800     STRING "  INVALID DATE    " WKS-LINEA-EDIT-CONT
165900            DELIMITED BY SIZE INTO WKS-LINEA-ARMADA
166000     PERFORM 970-ESCRIBIR-LINEA.
166100 960-PERIODO-Y-RECHAZOS-E. EXIT.
166200*
166300*-----> SERIE 970 - RUTINA UNICA DE ESCRITURA AL REPORTE
166400*-----> 
166500*-----> TODOS LOS PARRAFOS DE IMPRESION (910 A 960) ARMAN SU
166600*-----> LINEA EN WKS-LINEA-ARMADA Y LLAMAN A ESTE PARRAFO EN
166700*-----> LUGAR DE ESCRIBIR DIRECTO A LINEA-REPORTE, PARA QUE LA
166800*-----> VALIDACION DE FS-REPORTE Y EL PERFORM 700-ERROR-FATAL-
166900*-----> ARCHIVO ESTEN EN UN SOLO LUGAR.
167000 970-ESCRIBIR-LINEA SECTION.
167100     MOVE WKS-LINEA-ARMADA TO LINEA-REPORTE
167200     WRITE LINEA-REPORTE
167300     IF FS-REPORTE NOT = "00"
167400         MOVE "REPORTE " TO WKS-ARCHIVO-EN-ERROR
167500         MOVE FS-REPORTE TO WKS-ESTADO-EN-ERROR
167600         PERFORM 700-ERROR-FATAL-ARCHIVO
167700     END-IF.
167800 970-ESCRIBIR-LINEA-E. EXIT.
167900*
168000*-----> SERIE 990 - RESUMEN DE ESTADISTICAS EN CONSOLA
168100*-----> 
168200*-----> ESTE DISPLAY ES PARA EL OPERADOR DE LA CORRIDA BATCH,
168300*-----> NO PARA EL USUARIO DE NEGOCIO; POR ESO VA EN ESPANOL Y
168400*-----> A CONSOLA, MIENTRAS QUE EL REPORTE (REPORTE) VA EN
168500*-----> INGLES, IGUAL QUE EL RESTO DE ETIQUETAS DEL EXTRACTO.
168600 990-ESTADISTICAS-CONSOLA SECTION.
168700*
168800*   ESTOS TRES CONTADORES SON UN RESUMEN RAPIDO PARA EL
168900*   OPERADOR; EL DESGLOSE COMPLETO DE RECHAZOS POR MOTIVO YA
169000*   QUEDO IMPRESO EN EL REPORTE (SERIE 960).
169100     DISPLAY "GFP31000 - RESUMEN DE CORRIDA"
169200     DISPLAY "REGISTROS LEIDOS    : " WKS-LEIDOS-TRANSIN
169300     DISPLAY "REGISTROS ACEPTADOS : " WKS-ACEPTADOS
169400     DISPLAY "REGISTROS RECHAZADOS: " WKS-RECHAZADOS.
169500 990-ESTADISTICAS-CONSOLA-E. EXIT.
169600*
169700*-----> SERIE 999 - CIERRA TODOS LOS ARCHIVOS
169800*-----> 
169900*-----> SE CIERRAN LAS CUATRO TERMINALES EN EL MISMO ORDEN EN
170000*-----> QUE SE ABRIERON EN 105, AUNQUE COBOL NO EXIGE UN ORDEN
170100*-----> PARTICULAR; ES CONVENCION DEL DEPARTAMENTO PARA QUE SEA
170200*-----> MAS FACIL COMPARAR AMBOS PARRAFOS EN UNA REVISION.
170300 999-CERRAR-ARCHIVOS SECTION.
170400*
170500*   ESTE PARRAFO TAMBIEN SE INVOCA DESDE 700-ERROR-FATAL-
170600*   ARCHIVO, PARA GARANTIZAR QUE LOS ARCHIVOS QUEDEN CERRADOS
170700*   AUN CUANDO EL PROGRAMA TERMINE POR UN ERROR.
170800     CLOSE TRANSIN
170900     CLOSE TRANSOUT
171000     CLOSE REJECTS
171100     CLOSE REPORTE.
171200 999-CERRAR-ARCHIVOS-E. EXIT.
