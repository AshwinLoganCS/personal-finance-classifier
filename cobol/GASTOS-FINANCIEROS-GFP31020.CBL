000100******************************************************************
000200* FECHA       : 21/03/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : FINANZAS PERSONALES                              *
000500* PROGRAMA    : GFP31020                                         *
000600* TIPO        : SUBRUTINA (CALL), MANEJO DE CADENAS               *
000700* DESCRIPCION : RECIBE LA DESCRIPCION YA LIMPIA DE UN MOVIMIENTO *
000800*             : Y REGRESA LA LLAVE DE COMERCIANTE, QUITANDO LOS  *
000900*             : PREFIJOS DE MEDIO DE PAGO CONOCIDOS Y DEJANDO EL *
001000*             : NOMBRE EN MAYUSCULAS A 50 POSICIONES.            *
001100* ARCHIVOS    : NO APLICA                                        *
001200* PROGRAMA(S) : LLAMADO POR GFP31000 (540-ACUMULAR-COMERCIANTE)  *
001300******************************************************************
001400*                 R E G I S T R O   D E   C A M B I O S          *
001500******************************************************************
001600* 21/03/1987 (EEDR) CREACION ORIGINAL, RECORTE DE PREFIJO UNICO  *CH00001
001700* 14/08/1989 (EEDR) SE AGREGAN PREFIJOS DE TRANSFERENCIA         *CH00002
001800* 30/01/1992 (JCLM) SOLICITUD 4611: PREFIJO "CARD PURCHASE - "   *CH00003
001900* 19/05/1995 (JCLM) CORRECCION: EL RECORTE SOLO DEBE OCURRIR AL  *CH00004
002000*             INICIO DE LA CADENA, NUNCA A LA MITAD              *
002100* 23/11/1998 (RQ99) REVISION GENERAL Y2K - SIN CAMPOS DE FECHA   *CH00005
002200*             EN ESTA SUBRUTINA, NO SE ENCONTRARON RIESGOS       *
002300* 08/03/2001 (LMCH) TICKET 00512: DEFAULT "UNKNOWN" SI QUEDA     *CH00006
002400*             VACIO DESPUES DEL RECORTE Y TRUNCADO               *
002500* 14/09/2005 (LMCH) TICKET 01488: SE ESTANDARIZA ORDEN DE LOS    *CH00007
002600*             PREFIJOS SEGUN EL NUEVO MANUAL DE OPERACIONES      *
002700* 08/2011  (RAOM) TICKET 02533: SE DESGLOSA LA EVALUACION DE UN  *CH00008
002800*             PREFIJO EN PARRAFO PROPIO, SEGUN EL ESTANDAR DE    *
002900*             PROGRAMACION DEL DEPARTAMENTO                      *
003000* 10/2011  (RAOM) TICKET 02541: EL DESPLAZAMIENTO A LA IZQUIERDA *CH00009
003100*             SE REESCRIBE CARACTER POR CARACTER, CONTRA VISTA   *
003200*             REDEFINIDA DE WKS-DESC-MAYUS/WKS-DESC-TEMP, IGUAL  *
003300*             QUE EL RESTO DE RUTINAS DE LIMPIEZA DEL DEPTO.     *
003400* 12/2011 (RAOM) TICKET 02551: LOS SEIS LITERALES DE            *CH00010
003500*             WKS-TABLA-PREFIJOS-LITERAL EXCEDIAN LOS 24 BYTES  *
003600*             DE SU FILLER, DESCUADRANDO LA VISTA REDEFINIDA     *
003700*             WKS-PREFIJO-TEXTO/WKS-PREFIJO-LONGITUD; DE PASO SE *
003800*             CORRIGE LA LONGITUD DE 5 DE LOS 6 PREFIJOS, QUE NO *
003900*             COINCIDIA CON EL TEXTO REAL DEL PREFIJO. AUDITORIA *
004000*             DETECTO QUE EL COMERCIANTE QUEDABA MAL RECORTADO   *
004100*             EN CASI TODOS LOS MOVIMIENTOS DE TARJETA.          *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    GFP31020.
004500 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
004600 INSTALLATION.  BANCO INDUSTRIAL, S.A. - SEMILLERO FINANZAS.
004700 DATE-WRITTEN.  21/03/1987.
004800 DATE-COMPILED.
004900 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     UPSI-0 IS WS-TRAZA-ACTIVA ON  STATUS IS TRAZA-SI
005400                               OFF STATUS IS TRAZA-NO.
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700 01  WKS-CAMPOS-DE-TRABAJO.
005800     02  WKS-PROGRAMA              PIC X(08) VALUE "GFP31020".
005900     02  WKS-DESC-MAYUS            PIC X(50) VALUE SPACES.
006000     02  WKS-DESC-TEMP             PIC X(50) VALUE SPACES.
006100     02  WKS-IDX-PREFIJO           PIC 9(02) COMP VALUE ZEROS.
006200     02  WKS-LONG-PREFIJO          PIC 9(02) COMP VALUE ZEROS.
006300     02  WKS-POS-DESTINO           PIC 9(02) COMP VALUE ZEROS.
006400     02  WKS-RECORTADO             PIC 9(01) COMP VALUE ZEROS.
006500         88  WKS-YA-SE-RECORTO             VALUE 1.
006600         88  WKS-AUN-NO-SE-RECORTA         VALUE ZERO.
006700*----------------------------------------------------------------*
006800*   VISTAS CARACTER POR CARACTER DE LA DESCRIPCION, PARA PODER   *
006900*   RECORRER LA CADENA EN EL DESPLAZAMIENTO A LA IZQUIERDA SIN   *
007000*   DEPENDER DE REFERENCE MODIFICATION SOBRE TODO EL CAMPO       *
007100*   (VER CORRECCION 10/2011)                                     *
007200*----------------------------------------------------------------*
007300 01  WKS-DESC-MAYUS-R REDEFINES WKS-DESC-MAYUS.
007400     02  WKS-DESC-MAYUS-CAR       PIC X(01) OCCURS 50 TIMES.
007500 01  WKS-DESC-TEMP-R REDEFINES WKS-DESC-TEMP.
007600     02  WKS-DESC-TEMP-CAR        PIC X(01) OCCURS 50 TIMES.
007700*----------------------------------------------------------------*
007800*   PREFIJOS DE MEDIO DE PAGO A RECORTAR, EN ESTRICTO ORDEN DE   *
007900*   EVALUACION (VER CORRECCION 14/09/2005). SOLO SE RECORTA EL   *
008000*   PRIMERO QUE COINCIDA AL INICIO DE LA DESCRIPCION.            *
008100*----------------------------------------------------------------*
008200 01  WKS-TABLA-PREFIJOS-LITERAL.
008300     02  FILLER  PIC X(24) VALUE "DEBIT CARD PURCHASE - 22".
008400     02  FILLER  PIC X(24) VALUE "PURCHASE AUTHORIZED ON23".
008500     02  FILLER  PIC X(24) VALUE "CARD PURCHASE -       16".
008600     02  FILLER  PIC X(24) VALUE "PAYMENT TO            11".
008700     02  FILLER  PIC X(24) VALUE "TRANSFER TO           12".
008800     02  FILLER  PIC X(24) VALUE "TRANSFER FROM         14".
008900 01  WKS-TABLA-PREFIJOS REDEFINES WKS-TABLA-PREFIJOS-LITERAL.
009000     02  WKS-PREFIJO OCCURS 6 TIMES INDEXED BY WKS-IDX-PRE.
009100         03  WKS-PREFIJO-TEXTO     PIC X(22).
009200         03  WKS-PREFIJO-LONGITUD  PIC 9(02).
009300 01  WKS-TOTAL-PREFIJOS            PIC 9(02) COMP VALUE 6.
009400 01  WKS-ALFABETO-MINUSCULAS  PIC X(26) VALUE
009500     "abcdefghijklmnopqrstuvwxyz".
009600 01  WKS-ALFABETO-MAYUSCULAS  PIC X(26) VALUE
009700     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009800******************************************************************
009900*              A R E A   D E   E N L A C E                       *
010000******************************************************************
010100 LINKAGE SECTION.
010200 01  LK-DESCRIPCION                PIC X(50).
010300 01  LK-COMERCIANTE                PIC X(50).
010400******************************************************************
010500 PROCEDURE DIVISION USING LK-DESCRIPCION, LK-COMERCIANTE.
010600 100-PRINCIPAL SECTION.
010700     MOVE LK-DESCRIPCION TO WKS-DESC-MAYUS
010800     INSPECT WKS-DESC-MAYUS
010900         CONVERTING WKS-ALFABETO-MINUSCULAS
011000         TO         WKS-ALFABETO-MAYUSCULAS
011100     PERFORM 200-RECORTAR-PREFIJO
011200     MOVE WKS-DESC-MAYUS TO LK-COMERCIANTE
011300     IF LK-COMERCIANTE = SPACES
011400         MOVE "UNKNOWN" TO LK-COMERCIANTE
011500     END-IF
011600     GOBACK.
011700 100-PRINCIPAL-E. EXIT.
011800*
011900*-----> SERIE 200 - RECORTA, A LO SUMO, UN PREFIJO DE MEDIO DE
012000*-----> PAGO, SOLO SI COINCIDE EXACTAMENTE AL INICIO DE LA
012100*-----> DESCRIPCION (VER CORRECCION 19/05/1995), Y RECORRE LOS
012200*-----> DEMAS PREFIJOS EN EL ORDEN DE LA TABLA WKS-TABLA-PREFIJOS
012300 200-RECORTAR-PREFIJO SECTION.
012400     MOVE ZERO TO WKS-RECORTADO
012500     PERFORM 205-EVALUAR-UN-PREFIJO
012600               VARYING WKS-IDX-PRE FROM 1 BY 1
012700               UNTIL WKS-IDX-PRE > WKS-TOTAL-PREFIJOS
012800                  OR WKS-YA-SE-RECORTO.
012900 200-RECORTAR-PREFIJO-E. EXIT.
013000*
013100 205-EVALUAR-UN-PREFIJO SECTION.
013200     MOVE WKS-PREFIJO-LONGITUD(WKS-IDX-PRE)
013300          TO WKS-LONG-PREFIJO
013400     IF WKS-DESC-MAYUS(1:WKS-LONG-PREFIJO) =
013500        WKS-PREFIJO-TEXTO(WKS-IDX-PRE)(1:WKS-LONG-PREFIJO)
013600         PERFORM 210-DESPLAZAR-IZQUIERDA
013700         MOVE 1 TO WKS-RECORTADO
013800     END-IF.
013900 205-EVALUAR-UN-PREFIJO-E. EXIT.
014000*
014100*-----> SERIE 210 - RECORRE LA DESCRIPCION CARACTER POR CARACTER,
014200*-----> CONTRA LA VISTA REDEFINIDA WKS-DESC-MAYUS-CAR, Y LA
014300*-----> RECONSTRUYE EN WKS-DESC-TEMP-CAR SIN LOS PRIMEROS
014400*-----> WKS-LONG-PREFIJO CARACTERES (VER CORRECCION 10/2011)
014500 210-DESPLAZAR-IZQUIERDA SECTION.
014600     MOVE SPACES TO WKS-DESC-TEMP
014700     PERFORM 215-COPIAR-UN-CARACTER
014800               VARYING WKS-POS-DESTINO FROM 1 BY 1
014900               UNTIL WKS-POS-DESTINO > 50 - WKS-LONG-PREFIJO
015000     MOVE WKS-DESC-TEMP TO WKS-DESC-MAYUS.
015100 210-DESPLAZAR-IZQUIERDA-E. EXIT.
015200*
015300 215-COPIAR-UN-CARACTER SECTION.
015400     MOVE WKS-DESC-MAYUS-CAR(WKS-POS-DESTINO + WKS-LONG-PREFIJO)
015500          TO WKS-DESC-TEMP-CAR(WKS-POS-DESTINO).
015600 215-COPIAR-UN-CARACTER-E. EXIT.
